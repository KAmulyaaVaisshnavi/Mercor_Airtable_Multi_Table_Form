000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR PERSONAL-DETAILS FILE         *                 
000400*      USES PD-APPLICANT-ID AS KEY                     *                 
000500*******************************************************                  
000600* NOMINAL SIZE 140 BYTES PER SPEC LAYOUT, PADDED.                        
000700*                                                                        
000800* 02/12/25 DMH - CREATED.                                                
000900*                                                                        
001000 01  PD-PERSONAL-RECORD.                                                 
001100     03  PD-APPLICANT-ID         PIC X(10).                              
001200     03  PD-FULL-NAME            PIC X(30).                              
001300     03  PD-EMAIL                PIC X(30).                              
001400     03  PD-LOCATION             PIC X(30).                              
001500     03  PD-LINKEDIN             PIC X(40).                              
001600     03  FILLER                  PIC X(04).                              
001700*                                  RESERVED FOR GROWTH                   
