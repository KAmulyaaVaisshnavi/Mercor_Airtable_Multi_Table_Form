000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR SHORTLISTED-LEADS FILE        *                 
000400*      OUTPUT OF APSHORT, APPEND ORDER                 *                 
000500*******************************************************                  
000600*                                                                        
000700* 04/12/25 DMH - CREATED.                                                
000800*                                                                        
000900 01  SL-LEAD-RECORD.                                                     
001000     03  SL-APPLICANT-ID         PIC X(10).                              
001100     03  SL-NAME                 PIC X(30).                              
001200     03  SL-LOCATION             PIC X(30).                              
001300     03  SL-RATE                 PIC 9(05)V99 COMP-3.                    
001400     03  SL-CURRENCY             PIC X(03).                              
001500     03  SL-AVAILABILITY         PIC 9(03).                              
001600     03  SL-EXPERIENCE-REASON    PIC X(60).                              
001700     03  SL-COMPENSATION-REASON  PIC X(60).                              
001800     03  SL-LOCATION-REASON      PIC X(60).                              
001900     03  SL-AUTO-GENERATED       PIC X(01).                              
002000*                                  ALWAYS 'Y'                            
002100     03  SL-CREATED-SEQ          PIC 9(06) COMP.                         
002200     03  FILLER                  PIC X(08).                              
002300*                                  RESERVED FOR GROWTH                   
