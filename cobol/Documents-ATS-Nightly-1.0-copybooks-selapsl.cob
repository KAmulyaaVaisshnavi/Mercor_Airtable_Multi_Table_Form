000100*  FILE CONTROL ENTRY FOR THE SHORTLISTED-LEADS FILE.                    
000200*      OUTPUT OF APSHORT, APPEND ORDER.                                  
000300*                                                                        
000400* 04/12/25 DMH - CREATED.                                                
000500*                                                                        
000600     SELECT SL-LEAD-FILE ASSIGN TO "SHORTLDS"                            
000700         ORGANIZATION IS SEQUENTIAL                                      
000800         ACCESS MODE IS SEQUENTIAL                                       
000900         STATUS IS SL-LEAD-STATUS.                                       
