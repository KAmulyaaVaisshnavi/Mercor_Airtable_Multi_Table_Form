000100*  FD FOR THE PERSONAL-DETAILS FILE.                                     
000200*                                                                        
000300* 02/12/25 DMH - CREATED.                                                
000400*                                                                        
000500 FD  PD-PERSONAL-FILE                                                    
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPPD.COB".                                                      
