000100*  FD FOR THE APPLICANT-EVALUATION FILE.                                 
000200*                                                                        
000300* 06/01/26 DMH - CREATED.                                                
000400*                                                                        
000500 FD  EV-EVALUATION-FILE                                                  
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPEV.COB".                                                      
