000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR FLAT-PROFILES FILE            *                 
000400*      USES FP-APPLICANT-ID AS KEY                     *                 
000500*                                                      *                 
000600*  THE "COMPRESSED" FORM - ONE REC PER APPLICANT,      *                 
000700*  BUILT BY APCMPRS, CONSUMED BY APSHORT, APDECMP      *                 
000800*  AND APEVALPP.  HOLDS UP TO 10 EXPERIENCE ENTRIES.   *                 
000900*******************************************************                  
001000*                                                                        
001100* 03/12/25 DMH - CREATED.                                                
001200* 07/01/26 DMH - FP-EXPERIENCE-COUNT CLAMPED TO 10 BY                    
001300*                APCMPRS - 11TH+ ENTRY SILENTLY DROPPED,                 
001400*                SEE ZZ085 IN APCMPRS.                                   
001500*                                                                        
001600 01  FP-PROFILE-RECORD.                                                  
001700     03  FP-APPLICANT-ID         PIC X(10).                              
001800     03  FP-FULL-NAME            PIC X(30).                              
001900     03  FP-EMAIL                PIC X(30).                              
002000     03  FP-LOCATION             PIC X(30).                              
002100     03  FP-LINKEDIN             PIC X(40).                              
002200     03  FP-PREFERRED-RATE       PIC 9(05)V99 COMP-3.                    
002300     03  FP-MINIMUM-RATE         PIC 9(05)V99 COMP-3.                    
002400     03  FP-CURRENCY             PIC X(03).                              
002500     03  FP-AVAILABILITY         PIC 9(03).                              
002600     03  FP-EXPERIENCE-COUNT     PIC 9(02).                              
002700     03  FP-EXPERIENCE-TABLE     OCCURS 10 TIMES                         
002800                                 INDEXED BY FP-WX-IDX.                   
002900         05  FP-WX-COMPANY       PIC X(25).                              
003000         05  FP-WX-TITLE         PIC X(25).                              
003100         05  FP-WX-START-DATE    PIC 9(08) COMP.                         
003200         05  FP-WX-END-DATE      PIC 9(08) COMP.                         
003300         05  FP-WX-CURRENT-FLAG  PIC X(01).                              
003400         05  FP-WX-TECHNOLOGIES  PIC X(50).                              
003500     03  FP-COMPRESSED-SEQ       PIC 9(06) COMP.                         
003600     03  FILLER                  PIC X(10).                              
003700*                                  RESERVED FOR GROWTH                   
