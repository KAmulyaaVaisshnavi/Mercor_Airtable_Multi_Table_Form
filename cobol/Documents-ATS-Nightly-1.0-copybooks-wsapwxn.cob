000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR THE "NEW" WORK-EXPERIENCE    *                  
000400*      OUTPUT FILE BUILT BY APDECMP - SEE WSAPPDN.     *                 
000500*      CURRENT-FLAG 'Y' ENTRIES ALWAYS CARRY A ZERO    *                 
000600*      END-DATE - FORCED BY APDECMP ON REBUILD.        *                 
000700*******************************************************                  
000800*                                                                        
000900* 18/12/25 DMH - CREATED, TICKET ATS-018.                                
001000*                                                                        
001100 01  NW-EXPERIENCE-RECORD.                                               
001200     03  NW-APPLICANT-ID         PIC X(10).                              
001300     03  NW-COMPANY              PIC X(25).                              
001400     03  NW-TITLE                PIC X(25).                              
001500     03  NW-START-DATE           PIC 9(08) COMP.                         
001600     03  NW-END-DATE             PIC 9(08) COMP.                         
001700     03  NW-CURRENT-FLAG         PIC X(01).                              
001800     03  NW-TECHNOLOGIES         PIC X(50).                              
001900     03  FILLER                  PIC X(05).                              
