000100*  FD FOR THE "NEW" PERSONAL-DETAILS MASTER OUTPUT.                      
000200*                                                                        
000300* 18/12/25 DMH - CREATED, TICKET ATS-018.                                
000400*                                                                        
000500 FD  NP-PERSONAL-FILE                                                    
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPPDN.COB".                                                     
