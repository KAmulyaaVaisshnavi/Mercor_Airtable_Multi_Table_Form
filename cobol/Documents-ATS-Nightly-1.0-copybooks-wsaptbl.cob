000100*******************************************************                  
000200*                                                      *                 
000300*  SHORTLISTING RULE CONSTANTS AND LOOKUP TABLES       *                 
000400*      USED BY APSHORT AND APEVALPP                    *                 
000500*                                                      *                 
000600*  TABLE-BUILD IDIOM: A BLOCK OF FILLER VALUE ENTRIES   *                
000700*  REDEFINED AS AN OCCURS TABLE - SAME PATTERN USED     *                
000800*  FOR THE SYSTEM FILE NAME TABLE ELSEWHERE IN-HOUSE.   *                
000900*******************************************************                  
001000*                                                                        
001100* 05/12/25 DMH - CREATED, 20 TIER-1 NAMES, 29 LOCATIONS.                 
001200* 09/01/26 DMH - ADDED NOTABLE-COMPANY TABLE FOR APEVALPP                
001300*                DERIVED-METRICS STEP, TICKET ATS-021.                   
001400*                                                                        
001500 01  AP-RULE-CONSTANTS.                                                  
001600     03  AP-MIN-EXPERIENCE-YEARS PIC 9V9     VALUE 4.0.                  
001700     03  AP-MAX-HOURLY-RATE-USD  PIC 9(03)   VALUE 100.                  
001800     03  AP-MIN-AVAILABILITY-HRS PIC 9(03)   VALUE 20.                   
001900*                                                                        
002000 01  AP-TIER1-BLOCK.                                                     
002100     03  FILLER  PIC X(15)  VALUE "GOOGLE".                              
002200     03  FILLER  PIC X(15)  VALUE "META".                                
002300     03  FILLER  PIC X(15)  VALUE "FACEBOOK".                            
002400     03  FILLER  PIC X(15)  VALUE "OPENAI".                              
002500     03  FILLER  PIC X(15)  VALUE "MICROSOFT".                           
002600     03  FILLER  PIC X(15)  VALUE "AMAZON".                              
002700     03  FILLER  PIC X(15)  VALUE "APPLE".                               
002800     03  FILLER  PIC X(15)  VALUE "NETFLIX".                             
002900     03  FILLER  PIC X(15)  VALUE "TESLA".                               
003000     03  FILLER  PIC X(15)  VALUE "UBER".                                
003100     03  FILLER  PIC X(15)  VALUE "AIRBNB".                              
003200     03  FILLER  PIC X(15)  VALUE "STRIPE".                              
003300     03  FILLER  PIC X(15)  VALUE "COINBASE".                            
003400     03  FILLER  PIC X(15)  VALUE "ALPHABET".                            
003500     03  FILLER  PIC X(15)  VALUE "DEEPMIND".                            
003600     03  FILLER  PIC X(15)  VALUE "ANTHROPIC".                           
003700     03  FILLER  PIC X(15)  VALUE "SPACEX".                              
003800     03  FILLER  PIC X(15)  VALUE "TWITTER".                             
003900     03  FILLER  PIC X(15)  VALUE "LINKEDIN".                            
004000     03  FILLER  PIC X(15)  VALUE "SALESFORCE".                          
004100 01  AP-TIER1-TABLE REDEFINES AP-TIER1-BLOCK.                            
004200     03  AP-TIER1-NAME           PIC X(15) OCCURS 20 TIMES.              
004300*                                                                        
004400 01  AP-NOTABLE-BLOCK.                                                   
004500     03  FILLER  PIC X(15)  VALUE "GOOGLE".                              
004600     03  FILLER  PIC X(15)  VALUE "META".                                
004700     03  FILLER  PIC X(15)  VALUE "FACEBOOK".                            
004800     03  FILLER  PIC X(15)  VALUE "MICROSOFT".                           
004900     03  FILLER  PIC X(15)  VALUE "AMAZON".                              
005000     03  FILLER  PIC X(15)  VALUE "APPLE".                               
005100 01  AP-NOTABLE-TABLE REDEFINES AP-NOTABLE-BLOCK.                        
005200     03  AP-NOTABLE-NAME         PIC X(15) OCCURS 6 TIMES.               
005300*                                                                        
005400 01  AP-LOCATION-BLOCK.                                                  
005500     03  FILLER  PIC X(15)  VALUE "US".                                  
005600     03  FILLER  PIC X(15)  VALUE "USA".                                 
005700     03  FILLER  PIC X(15)  VALUE "UNITED STATES".                       
005800     03  FILLER  PIC X(15)  VALUE "AMERICA".                             
005900     03  FILLER  PIC X(15)  VALUE "CALIFORNIA".                          
006000     03  FILLER  PIC X(15)  VALUE "NEW YORK".                            
006100     03  FILLER  PIC X(15)  VALUE "TEXAS".                               
006200     03  FILLER  PIC X(15)  VALUE "CANADA".                              
006300     03  FILLER  PIC X(15)  VALUE "TORONTO".                             
006400     03  FILLER  PIC X(15)  VALUE "VANCOUVER".                           
006500     03  FILLER  PIC X(15)  VALUE "MONTREAL".                            
006600     03  FILLER  PIC X(15)  VALUE "UK".                                  
006700     03  FILLER  PIC X(15)  VALUE "UNITED KINGDOM".                      
006800     03  FILLER  PIC X(15)  VALUE "LONDON".                              
006900     03  FILLER  PIC X(15)  VALUE "ENGLAND".                             
007000     03  FILLER  PIC X(15)  VALUE "SCOTLAND".                            
007100     03  FILLER  PIC X(15)  VALUE "WALES".                               
007200     03  FILLER  PIC X(15)  VALUE "GERMANY".                             
007300     03  FILLER  PIC X(15)  VALUE "BERLIN".                              
007400     03  FILLER  PIC X(15)  VALUE "MUNICH".                              
007500     03  FILLER  PIC X(15)  VALUE "HAMBURG".                             
007600     03  FILLER  PIC X(15)  VALUE "FRANKFURT".                           
007700     03  FILLER  PIC X(15)  VALUE "INDIA".                               
007800     03  FILLER  PIC X(15)  VALUE "BANGALORE".                           
007900     03  FILLER  PIC X(15)  VALUE "MUMBAI".                              
008000     03  FILLER  PIC X(15)  VALUE "DELHI".                               
008100     03  FILLER  PIC X(15)  VALUE "HYDERABAD".                           
008200     03  FILLER  PIC X(15)  VALUE "CHENNAI".                             
008300     03  FILLER  PIC X(15)  VALUE "PUNE".                                
008400 01  AP-LOCATION-TABLE REDEFINES AP-LOCATION-BLOCK.                      
008500     03  AP-LOCATION-NAME        PIC X(15) OCCURS 29 TIMES.              
