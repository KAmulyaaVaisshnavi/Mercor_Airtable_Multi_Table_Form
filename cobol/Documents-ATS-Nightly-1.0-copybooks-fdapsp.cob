000100*  FD FOR THE SALARY-PREFERENCES FILE.                                   
000200*                                                                        
000300* 02/12/25 DMH - CREATED.                                                
000400*                                                                        
000500 FD  SP-SALARY-FILE                                                      
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPSP.COB".                                                      
