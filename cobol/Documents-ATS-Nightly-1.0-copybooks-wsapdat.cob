000100***********************************************************              
000200*                                                      *                 
000300*  SHARED DATE WORKING-STORAGE - COPIED INTO EVERY     *                 
000400*      ATS BATCH PROGRAM FOR THE UK/USA/INTL DATE      *                 
000500*      REDEFINES, USED TO FORMAT CY-PROCESS-DATE AS    *                 
000600*      A READABLE RUN-DATE HEADER ON THE RUN REPORT    *                 
000700*      AND THE APCTL00 CONSOLE BANNER.                 *                 
000800***********************************************************              
000900*                                                                        
001000* 02/12/25 DMH - CREATED.                                                
001100* 20/12/25 DMH - CY-CYCLE-CONTROL MOVED OUT TO ITS OWN                   
001200*                WSAPCYL COPYBOOK SO IT CAN BE COPIED                    
001300*                INTO A LINKAGE SECTION ON ITS OWN,                      
001400*                TICKET ATS-017.                                         
001500* 09/08/26 DMH - WS-UK NOW ACTUALLY WIRED IN TO PRINT A                  
001600*                DD/MM/CCYY RUN-DATE LINE ON EVERY RUN                   
001700*                REPORT AND THE APCTL00 STARTUP MESSAGE -                
001800*                WAS DECLARED BUT NEVER MOVED TO, TICKET                 
001900*                ATS-022.                                                
002000*                                                                        
002100 01  WS-DATE-FORMATS.                                                    
002200     03  WS-SWAP                 PIC 99.                                 
002300     03  WS-DATE                 PIC X(10) VALUE                         
002400                                 "99/99/9999".                           
002500     03  WS-UK REDEFINES WS-DATE.                                        
002600         05  WS-DAYS             PIC 99.                                 
002700         05  FILLER              PIC X.                                  
002800         05  WS-MONTH            PIC 99.                                 
002900         05  FILLER              PIC X.                                  
003000         05  WS-YEAR             PIC 9(04).                              
003100     03  WS-USA REDEFINES WS-DATE.                                       
003200         05  WS-USA-MONTH        PIC 99.                                 
003300         05  FILLER              PIC X.                                  
003400         05  WS-USA-DAYS         PIC 99.                                 
003500         05  FILLER              PIC X.                                  
003600         05  FILLER              PIC 9(04).                              
003700     03  WS-INTL REDEFINES WS-DATE.                                      
003800         05  WS-INTL-YEAR        PIC 9(04).                              
003900         05  FILLER              PIC X.                                  
004000         05  WS-INTL-MONTH       PIC 99.                                 
004100         05  FILLER              PIC X.                                  
004200         05  WS-INTL-DAYS        PIC 99.                                 
