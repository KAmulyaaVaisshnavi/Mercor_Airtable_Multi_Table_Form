000100*  FILE CONTROL ENTRY FOR THE "NEW" WORK-EXPERIENCE                      
000200*      MASTER OUTPUT, OLD-MASTER/NEW-MASTER PAIR.                        
000300*                                                                        
000400* 18/12/25 DMH - CREATED, TICKET ATS-018.                                
000500*                                                                        
000600    SELECT NW-EXPERIENCE-FILE ASSIGN TO "NWORKEXP"                       
000700        ORGANIZATION IS SEQUENTIAL                                       
000800        ACCESS MODE IS SEQUENTIAL                                        
000900        STATUS IS NW-EXPR-STATUS.                                        
