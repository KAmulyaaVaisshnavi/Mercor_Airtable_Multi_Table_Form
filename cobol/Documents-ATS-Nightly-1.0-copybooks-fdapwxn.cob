000100*  FD FOR THE "NEW" WORK-EXPERIENCE MASTER OUTPUT.                       
000200*                                                                        
000300* 18/12/25 DMH - CREATED, TICKET ATS-018.                                
000400*                                                                        
000500 FD  NW-EXPERIENCE-FILE                                                  
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPWXN.COB".                                                     
