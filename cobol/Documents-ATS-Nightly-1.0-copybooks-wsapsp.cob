000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR SALARY-PREFERENCES FILE       *                 
000400*      USES SP-APPLICANT-ID AS KEY                     *                 
000500*******************************************************                  
000600* NOMINAL SIZE 30 BYTES PER SPEC LAYOUT.                                 
000700*  RATES HELD COMP-3 PER SHOP MONEY CONVENTION.                          
000800*                                                                        
000900* 02/12/25 DMH - CREATED.                                                
001000*                                                                        
001100 01  SP-SALARY-RECORD.                                                   
001200     03  SP-APPLICANT-ID         PIC X(10).                              
001300     03  SP-PREFERRED-RATE       PIC 9(05)V99 COMP-3.                    
001400     03  SP-MINIMUM-RATE         PIC 9(05)V99 COMP-3.                    
001500     03  SP-CURRENCY             PIC X(03).                              
001600*                                  ISO CODE, DEFAULT 'USD'               
001700     03  SP-AVAILABILITY         PIC 9(03).                              
001800*                                  HOURS PER WEEK                        
001900     03  FILLER                  PIC X(04).                              
002000*                                  RESERVED FOR GROWTH                   
