000100*ENVIRONMENT DIVISION SPECIAL-NAMES - SHARED BY ATS PROGRAMS.            
000200*                                                                        
000300* 09/12/25 DMH - 1.00 CREATED FOR THE ATS NIGHTLY SUITE.                 
000400* 14/01/26 DMH - 1.01 ADDED UPSI-0 TEST-RUN SWITCH.                      
000500*                                                                        
000600 SPECIAL-NAMES.                                                          
000700     C01 IS TOP-OF-FORM                                                  
000800     CLASS NUMERIC-DASH IS "0" THRU "9" "-"                              
000900     SWITCH-0 IS AP-TEST-RUN-SWITCH ON STATUS IS AP-TEST-RUN.            
