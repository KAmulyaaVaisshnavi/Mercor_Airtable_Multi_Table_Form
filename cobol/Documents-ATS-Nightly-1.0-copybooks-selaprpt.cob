000100*  FILE CONTROL ENTRY FOR THE RUN REPORT PRINT FILE.                     
000200*      SHARED BY ALL FOUR ATS BATCH STEPS.                               
000300*                                                                        
000400* 02/12/25 DMH - CREATED, 132 COLUMN LANDSCAPE.                          
000500*                                                                        
000600     SELECT AP-PRINT-FILE ASSIGN TO "APRPT"                              
000700         ORGANIZATION IS LINE SEQUENTIAL                                 
000800         STATUS IS AP-PRT-STATUS.                                        
