000100*  FILE CONTROL ENTRY FOR THE WORK-EXPERIENCE FILE.                      
000200*                                                                        
000300* 02/12/25 DMH - CREATED.                                                
000400*                                                                        
000500     SELECT WX-EXPERIENCE-FILE ASSIGN TO "WORKEXP"                       
000600         ORGANIZATION IS SEQUENTIAL                                      
000700         ACCESS MODE IS SEQUENTIAL                                       
000800         STATUS IS WX-EXPR-STATUS.                                       
