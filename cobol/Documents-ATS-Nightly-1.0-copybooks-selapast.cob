000100*  FILE CONTROL ENTRY FOR THE ASSESSMENT-TEXT FILE.                      
000200*      INPUT TO APEVALPP - SEE WSAPAST FOR LAYOUT.                       
000300*                                                                        
000400* 07/01/26 DMH - CREATED.                                                
000500*                                                                        
000600    SELECT AS-LINE-FILE ASSIGN TO "ASSESSTX"                             
000700        ORGANIZATION IS LINE SEQUENTIAL                                  
000800        STATUS IS AS-LINE-STATUS.                                        
