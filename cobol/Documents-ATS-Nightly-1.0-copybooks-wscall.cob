000100*  CHAINING PARAMETERS PASSED FROM APCTL00 TO EACH OF                    
000200*  THE FOUR ATS BATCH STEPS IN TURN.                                     
000300*                                                                        
000400* 10/12/25 DMH - 1.00 ADAPTED FROM THE PAYROLL CHAIN                     
000500*                BLOCK FOR THE NEW ATS SUITE.                            
000600* 22/01/26 DMH - 1.01 WS-STEP-CODE ADDED SO EACH STEP                    
000700*                CAN DISPLAY WHICH STEP IT IS IN REPORTS.                
000800*                                                                        
000900 01  WS-CALLING-DATA.                                                    
001000     03  WS-CALLED               PIC X(08).                              
001100     03  WS-CALLER               PIC X(08).                              
001200     03  WS-STEP-CODE            PIC 9.                                  
001300*                                  1=CMPRS 2=SHORT 3=DECMP               
001400*                                  4=EVALPP                              
001500     03  WS-TERM-CODE            PIC 99.                                 
