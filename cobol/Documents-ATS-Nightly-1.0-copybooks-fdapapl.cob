000100*  FD FOR THE APPLICANT MASTER FILE.                                     
000200*                                                                        
000300* 02/12/25 DMH - CREATED.                                                
000400*                                                                        
000500 FD  AP-APPLICANT-FILE                                                   
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPAPL.COB".                                                     
