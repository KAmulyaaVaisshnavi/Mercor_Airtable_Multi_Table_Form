000100*  FILE CONTROL ENTRY FOR THE CYCLE SEQUENCE COUNTER.                    
000200*                                                                        
000300* 14/03/1989 DMH - CREATED.                                              
000400*                                                                        
000500     SELECT CY-SEQ-FILE ASSIGN TO "CYCSEQ"                               
000600         ORGANIZATION IS SEQUENTIAL                                      
000700         ACCESS MODE IS SEQUENTIAL                                       
000800         STATUS IS CY-SEQ-STATUS.                                        
