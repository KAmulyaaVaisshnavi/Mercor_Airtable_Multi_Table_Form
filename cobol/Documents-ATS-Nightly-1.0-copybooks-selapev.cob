000100*  FILE CONTROL ENTRY FOR THE APPLICANT-EVALUATION FILE.                 
000200*      OUTPUT OF APEVALPP, SIDE FILE FOR EV-FIELDS.                      
000300*                                                                        
000400* 06/01/26 DMH - CREATED.                                                
000500*                                                                        
000600     SELECT EV-EVALUATION-FILE ASSIGN TO "APEVAL"                        
000700         ORGANIZATION IS SEQUENTIAL                                      
000800         ACCESS MODE IS SEQUENTIAL                                       
000900         STATUS IS EV-EVAL-STATUS.                                       
