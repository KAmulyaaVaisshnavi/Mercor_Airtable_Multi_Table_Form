000100*  FD FOR THE CYCLE SEQUENCE COUNTER FILE.                               
000200*                                                                        
000300* 14/03/1989 DMH - CREATED.                                              
000400*                                                                        
000500 FD  CY-SEQ-FILE                                                         
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPCYC.COB".                                                     
