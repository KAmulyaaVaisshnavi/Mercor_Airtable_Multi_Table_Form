000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR APPLICANT-EVALUATION FILE     *                 
000400*      SIDE FILE - THE EV-FIELDS DO NOT FIT THE        *                 
000500*      FIXED APPLICANT RECORD, SO ARE HELD HERE         *                
000600*      KEYED ON EV-APPLICANT-ID, ONE PER APPLICANT      *                
000700*******************************************************                  
000800*                                                                        
000900* 06/01/26 DMH - CREATED FOR APEVALPP RESULT WRITE-BACK.                 
001000*                                                                        
001100 01  EV-EVALUATION-RECORD.                                               
001200     03  EV-APPLICANT-ID         PIC X(10).                              
001300     03  EV-SUMMARY              PIC X(500).                             
001400*                                  <= 75 WORDS, '...' IF                 
001500*                                  TRIMMED FROM OVER 90                  
001600     03  EV-SCORE                PIC 9(02).                              
001700*                                  1-10, 5 IF UNPARSEABLE                
001800     03  EV-ISSUES                PIC X(200).                            
001900*                                  COMMA-JOINED OR 'NONE'                
002000     03  EV-FOLLOWUP-1           PIC X(100).                             
002100     03  EV-FOLLOWUP-2           PIC X(100).                             
002200     03  EV-FOLLOWUP-3           PIC X(100).                             
002300     03  EV-JSON-HASH            PIC 9(09).                              
002400     03  FILLER                  PIC X(20).                              
002500*                                  RESERVED FOR GROWTH                   
