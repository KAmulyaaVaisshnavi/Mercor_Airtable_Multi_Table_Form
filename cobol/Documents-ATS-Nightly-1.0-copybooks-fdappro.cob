000100*  FD FOR THE FLAT-PROFILES FILE.                                        
000200*                                                                        
000300* 03/12/25 DMH - CREATED.                                                
000400*                                                                        
000500 FD  FP-PROFILE-FILE                                                     
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPPRO.COB".                                                     
