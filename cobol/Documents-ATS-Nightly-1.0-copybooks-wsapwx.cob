000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR WORK-EXPERIENCE FILE          *                 
000400*      USES WX-APPLICANT-ID AS KEY, 0:N PER KEY        *                 
000500*******************************************************                  
000600* NOMINAL SIZE 127 BYTES PER SPEC LAYOUT, PADDED.                        
000700*  DATES HELD COMP PER SHOP CONVENTION (SEE WSAPAPL) -                   
000800*  PHYSICAL RECORD LENGTH WILL DIFFER FROM THE NOMINAL                   
000900*  DISPLAY WIDTH - RESIZE FD IF THIS MATTERS TO YOU.                     
001000*                                                                        
001100* 02/12/25 DMH - CREATED.                                                
001200* 11/01/26 DMH - WX-CURRENT-FLAG DEFAULTED 'N', SEE                      
001300*                COMPRESSOR DEFAULTING RULES.                            
001400*                                                                        
001500 01  WX-EXPERIENCE-RECORD.                                               
001600     03  WX-APPLICANT-ID         PIC X(10).                              
001700     03  WX-COMPANY              PIC X(25).                              
001800     03  WX-TITLE                PIC X(25).                              
001900     03  WX-START-DATE           PIC 9(08) COMP.                         
002000*                                  CCYYMMDD, 0 = UNKNOWN                 
002100     03  WX-END-DATE             PIC 9(08) COMP.                         
002200*                                  CCYYMMDD, 0 = NONE                    
002300     03  WX-CURRENT-FLAG         PIC X(01).                              
002400     03  WX-TECHNOLOGIES         PIC X(50).                              
002500     03  FILLER                  PIC X(05).                              
002600*                                  RESERVED FOR GROWTH                   
