000100*****************************************************************        
000200*                                                                        
000300*                  ATS NIGHTLY CYCLE - DECOMPRESSOR                      
000400*        PUSHES A FLAT PROFILE BACK DOWN INTO ITS PERSONAL,              
000500*        EXPERIENCE AND SALARY MASTER RECORDS, REBUILDING                
000600*        EACH TABLE'S MASTER FILE - SEE REMARKS BELOW                    
000700*                                                                        
000800*****************************************************************        
000900*                                                                        
001000 IDENTIFICATION DIVISION.                                                
001100*================================                                        
001200*                                                                        
001300     PROGRAM-ID.         APDECMP.                                        
001400*                                                                        
001500     AUTHOR.             D M HARWELL.                                    
001600*                                                                        
001700     INSTALLATION.       APPLEWOOD COMPUTERS - ATS GROUP.                
001800*                                                                        
001900     DATE-WRITTEN.       10/12/1985.                                     
002000*                                                                        
002100     DATE-COMPILED.                                                      
002200*                                                                        
002300     SECURITY.           APPLEWOOD COMPUTERS ATS SUITE.                  
002400*                         FOR INTERNAL CONTRACTOR-PLACEMENT              
002500*                         USE ONLY - NOT FOR RESALE.                     
002600*                                                                        
002700* REMARKS.               DECOMPRESSOR STEP OF THE ATS NIGHTLY            
002800*                         SUITE.  FOR EVERY APPLICANT WHOSE              
002900*                         FLAT PROFILE IS NEWER THAN ITS LAST            
003000*                         DECOMPRESS, REBUILDS THE PERSONAL,             
003100*                         SALARY AND EXPERIENCE MASTER ROWS              
003200*                         FROM THE PROFILE AND RUNS A ROUND-             
003300*                         TRIP CHECK AGAINST WHAT WAS THERE              
003400*                         BEFORE.  RUNS THE CLASSIC OLD-MASTER/          
003500*                         NEW-MASTER PASS BECAUSE A DECOMPRESS           
003600*                         CAN INSERT A KEY THAT DID NOT EXIST            
003700*                         ON PERSDTL/SALPREF/WORKEXP BEFORE -            
003800*                         NIGHT-OPS JCL RENAMES THE THREE NEW            
003900*                         FILES OVER THE OLD ONES ONCE THIS              
004000*                         STEP ENDS CLEAN.                               
004100*                                                                        
004200* CALLED MODULES.        NONE.                                           
004300*                                                                        
004400*----------------------------------------------------------------        
004500* CHANGE LOG.                                                            
004600*----------------------------------------------------------------        
004700* 10/12/1985 DMH  1.00   CREATED - OLD/NEW MASTER PASS TAKEN             
004800*                        FROM THE SAME IDEA AS THE PAYROLL               
004900*                        YEAR-END MASTER REWRITE, ADAPTED FOR            
005000*                        THREE FILES AT ONCE.                            
005100* 18/12/1985 DMH  1.01   ADDED THE NPERSDTL/NSALPREF/NWORKEXP            
005200*                        SIDE FILES AND THE SORT-THEN-COMPARE            
005300*                        ROUND-TRIP CHECK ON EXPERIENCE ROWS,            
005400*                        TICKET ATS-018.                                 
005500* 15/02/1986 RPT  1.02   CURRENT-FLAG 'Y' ROWS NOW FORCE THE             
005600*                        END-DATE TO ZERO ON REBUILD - FIRST             
005700*                        CUT CARRIED THE STALE PROFILE VALUE             
005800*                        THROUGH, TICKET ATS-019.                        
005900* 22/06/1994 DMH  1.03   Y2K REVIEW - NO DATE ARITHMETIC IN              
006000*                        THIS STEP, NO CHANGE NEEDED.                    
006100* 18/02/1999 SGK  1.04   FORMAL Y2K SIGN-OFF - NO CODE CHANGE.           
006200* 23/01/2026 DMH  1.05   RENUMBERED PARAGRAPHS TO AAXXX/ZZXXX
006300*                        HOUSE STYLE DURING ATS REVIEW.
006310* 09/08/2026 DMH  1.06   RUN REPORT NOW OPENS WITH A RUN-DATE
006320*                        HEADER LINE VIA WSAPDAT'S WS-UK -
006330*                        TICKET ATS-022.
006400*----------------------------------------------------------------
006500*                                                                        
006600 ENVIRONMENT DIVISION.                                                   
006700*================================                                        
006800*                                                                        
006900 COPY "ENVDIV.COB".                                                      
007000*                                                                        
007100 INPUT-OUTPUT SECTION.                                                   
007200 FILE-CONTROL.                                                           
007300     COPY "SELAPAPL.COB".                                                
007400     COPY "SELAPPRO.COB".                                                
007500     COPY "SELAPPD.COB".                                                 
007600     COPY "SELAPWX.COB".                                                 
007700     COPY "SELAPSP.COB".                                                 
007800     COPY "SELAPPDN.COB".                                                
007900     COPY "SELAPWXN.COB".                                                
008000     COPY "SELAPSPN.COB".                                                
008100     COPY "SELAPRPT.COB".                                                
008200*                                                                        
008300 DATA DIVISION.                                                          
008400*================================                                        
008500*                                                                        
008600 FILE SECTION.                                                           
008700*                                                                        
008800 COPY "FDAPAPL.COB".                                                     
008900 COPY "FDAPPRO.COB".                                                     
009000 COPY "FDAPPD.COB".                                                      
009100 COPY "FDAPWX.COB".                                                      
009200 COPY "FDAPSP.COB".                                                      
009300 COPY "FDAPPDN.COB".                                                     
009400 COPY "FDAPWXN.COB".                                                     
009500 COPY "FDAPSPN.COB".                                                     
009600 COPY "FDAPRPT.COB".                                                     
009700*                                                                        
009800 WORKING-STORAGE SECTION.                                                
009900*-----------------------                                                 
010000*                                                                        
010100 77  PROG-NAME               PIC X(17) VALUE "APDECMP (1.06)".
010200*                                                                        
010300 COPY "WSAPDAT.COB".                                                     
010400 COPY "WSCALL.COB".                                                      
010500*                                                                        
010600 01  WS-DATA.                                                            
010700     03  AP-APL-STATUS       PIC XX.                                     
010800     03  FP-PROF-STATUS      PIC XX.                                     
010900     03  PD-PERS-STATUS      PIC XX.                                     
011000     03  WX-EXPR-STATUS      PIC XX.                                     
011100     03  SP-SAL-STATUS       PIC XX.                                     
011200     03  NP-PERS-STATUS      PIC XX.                                     
011300     03  NW-EXPR-STATUS      PIC XX.                                     
011400     03  NS-SAL-STATUS       PIC XX.                                     
011500     03  AP-PRT-STATUS       PIC XX.                                     
011600     03  AP-APL-EOF          PIC X      VALUE "N".                       
011610         88  AP-APL-AT-EOF     VALUE "Y".                                 
011700     03  WS-FP-EOF           PIC X      VALUE "N".                       
011710         88  WS-FP-AT-EOF     VALUE "Y".                                  
011800     03  WS-PD-EOF           PIC X      VALUE "N".                       
011810         88  WS-PD-AT-EOF     VALUE "Y".                                  
011900     03  WS-WX-EOF           PIC X      VALUE "N".                       
011910         88  WS-WX-AT-EOF     VALUE "Y".                                  
012000     03  WS-SP-EOF           PIC X      VALUE "N".                       
012010         88  WS-SP-AT-EOF     VALUE "Y".                                  
012100     03  WS-FP-FOUND         PIC X      VALUE "N".                       
012110         88  WS-FP-WAS-FOUND     VALUE "Y".                               
012200     03  WS-PD-FOUND         PIC X      VALUE "N".                       
012210         88  WS-PD-WAS-FOUND     VALUE "Y".                               
012300     03  WS-SP-FOUND         PIC X      VALUE "N".                       
012310         88  WS-SP-WAS-FOUND     VALUE "Y".                               
012400     03  WS-SELECTED         PIC X      VALUE "N".                       
012410         88  WS-IS-SELECTED     VALUE "Y".                                
012500     03  FILLER              PIC X(04).                                  
012600*                                                                        
012700 01  WS-COUNTERS.                                                        
012800     03  WS-SELECTED-COUNT   PIC 9(06)  COMP VALUE ZERO.                 
012900     03  WS-PASS-COUNT       PIC 9(06)  COMP VALUE ZERO.                 
013000     03  WS-FAIL-COUNT       PIC 9(06)  COMP VALUE ZERO.                 
013100     03  FILLER              PIC X(04).                                  
013200*                                                                        
013300 01  WS-VALIDATE.                                                        
013400     03  WS-VALID-RESULT     PIC X(04).                                  
013500     03  WS-VALID-REASON     PIC X(50) VALUE SPACES.                     
013600     03  WS-XP-IDX           PIC 9(02) COMP.                             
013700*                                                                        
013800 01  WS-OLD-WX-TABLE.                                                    
013900     03  WS-OLD-WX-COUNT     PIC 9(02)  COMP VALUE ZERO.                 
014000     03  WS-OLD-WX-ENTRY OCCURS 10 TIMES INDEXED BY WS-OW-IDX.           
014100         05  WS-OLD-WX-COMPANY PIC X(25).                                
014200         05  WS-OLD-WX-TITLE   PIC X(25).                                
014300*                                                                        
014400 01  WS-NEW-WX-TABLE.                                                    
014500     03  WS-NEW-WX-COUNT     PIC 9(02)  COMP VALUE ZERO.                 
014600     03  WS-NEW-WX-ENTRY OCCURS 10 TIMES INDEXED BY WS-NW-IDX.           
014700         05  WS-NEW-WX-COMPANY PIC X(25).                                
014800         05  WS-NEW-WX-TITLE   PIC X(25).                                
014900*                                                                        
015000 01  WS-SORT-WORK.                                                       
015100     03  WS-SORT-I           PIC 9(02)  COMP.                            
015200     03  WS-SORT-J           PIC 9(02)  COMP.                            
015300     03  WS-SORT-HOLD-CO     PIC X(25).                                  
015400     03  WS-SORT-HOLD-TI     PIC X(25).                                  
015500*                                                                        
015600 01  WS-PRINT-LINE.                                                      
015700     03  WS-PL-TEXT          PIC X(80)  VALUE SPACES.                    
015800     03  WS-PL-ID            PIC X(10)  VALUE SPACES.                    
015900     03  WS-PL-NUMBER        PIC ZZZ,ZZ9.                                
016000     03  FILLER              PIC X(39)  VALUE SPACES.                    
016100*                                                                        
016200 01  ERROR-CODE              PIC 999.                                    
016300*                                                                        
016400 LINKAGE SECTION.                                                        
016500****************                                                         
016600*                                                                        
016700 COPY "WSAPCYL.COB".                                                     
016800 01  LK-TERM-CODE             PIC 99.                                    
016900*                                                                        
017000 PROCEDURE DIVISION USING CY-CYCLE-CONTROL LK-TERM-CODE.                 
017100*================================                                        
017200*                                                                        
017300 AA000-MAIN-SECTION SECTION.                                             
017400***************************                                              
017500*                                                                        
017600     PERFORM   AB000-OPEN-FILES THRU AB000-EXIT.                         
017700     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
017800     PERFORM   AD000-PROCESS-ONE THRU AD000-EXIT                         
017900               UNTIL AP-APL-EOF = "Y".                                   
018000     PERFORM   AE000-CLOSE-FILES THRU AE000-EXIT.                        
018100     PERFORM   ZZ090-WRITE-TOTALS THRU ZZ090-EXIT.                       
018200     MOVE      ZERO TO LK-TERM-CODE.                                     
018300     GOBACK.                                                             
018400*                                                                        
018500 AB000-OPEN-FILES.                                                       
018600     OPEN      I-O AP-APPLICANT-FILE.                                    
018700     OPEN      INPUT FP-PROFILE-FILE.                                    
018800     OPEN      INPUT PD-PERSONAL-FILE.                                   
018900     OPEN      INPUT WX-EXPERIENCE-FILE.                                 
019000     OPEN      INPUT SP-SALARY-FILE.                                     
019100     OPEN      OUTPUT NP-PERSONAL-FILE.                                  
019200     OPEN      OUTPUT NW-EXPERIENCE-FILE.                                
019300     OPEN      OUTPUT NS-SALARY-FILE.                                    
019400     OPEN      EXTEND AP-PRINT-FILE.                                     
019500     PERFORM   AF010-FP-ADVANCE THRU AF010-EXIT.                         
019600     PERFORM   AG010-PD-ADVANCE THRU AG010-EXIT.                         
019700     PERFORM   AI010-WX-ADVANCE THRU AI010-EXIT.                         
019800     PERFORM   AH010-SP-ADVANCE THRU AH010-EXIT.                         
019900 AB000-EXIT.                                                             
020000     EXIT.                                                               
020100*                                                                        
020200 AC000-READ-APPLICANT.                                                   
020300     READ      AP-APPLICANT-FILE                                         
020400               AT END MOVE "Y" TO AP-APL-EOF.                            
020500 AC000-EXIT.                                                             
020600     EXIT.                                                               
020700*                                                                        
020800 AD000-PROCESS-ONE.                                                      
020900     MOVE      "N" TO WS-SELECTED.                                       
021000     IF        AP-COMPRESSED-FLAG = "Y"                                  
021100               AND (AP-LAST-DECOMPRESSED-SEQ = ZERO                      
021200               OR AP-LAST-COMPRESSED-SEQ >                               
021300                  AP-LAST-DECOMPRESSED-SEQ)                              
021400               MOVE "Y" TO WS-SELECTED.                                  
021500     IF        WS-SELECTED = "Y"                                         
021600               ADD 1 TO WS-SELECTED-COUNT                                
021700               PERFORM AF000-FIND-PROFILE THRU AF000-EXIT.               
021800     PERFORM   AG000-REBUILD-PERSONAL THRU AG000-EXIT.                   
021900     PERFORM   AH000-REBUILD-SALARY THRU AH000-EXIT.                     
022000     PERFORM   AI000-REBUILD-EXPERIENCE THRU AI000-EXIT.                 
022100     IF        WS-SELECTED = "Y"                                         
022200               AND WS-FP-FOUND = "Y"                                     
022300               MOVE AP-LAST-COMPRESSED-SEQ TO                            
022400                    AP-LAST-DECOMPRESSED-SEQ                             
022500               REWRITE AP-APPLICANT-RECORD.                              
022600     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
022700 AD000-EXIT.                                                             
022800     EXIT.                                                               
022900*                                                                        
023000 AE000-CLOSE-FILES.                                                      
023100     CLOSE     AP-APPLICANT-FILE.                                        
023200     CLOSE     FP-PROFILE-FILE.                                          
023300     CLOSE     PD-PERSONAL-FILE.                                         
023400     CLOSE     WX-EXPERIENCE-FILE.                                       
023500     CLOSE     SP-SALARY-FILE.                                           
023600     CLOSE     NP-PERSONAL-FILE.                                         
023700     CLOSE     NW-EXPERIENCE-FILE.                                       
023800     CLOSE     NS-SALARY-FILE.                                           
023900     CLOSE     AP-PRINT-FILE.                                            
024000 AE000-EXIT.                                                             
024100     EXIT.                                                               
024200*                                                                        
024300 AF000-FIND-PROFILE.                                                     
024400     PERFORM   AF010-FP-ADVANCE THRU AF010-EXIT                          
024500               UNTIL WS-FP-EOF = "Y"                                     
024600               OR    FP-APPLICANT-ID NOT LESS THAN                       
024700                     AP-APPLICANT-ID.                                    
024800     MOVE      "N" TO WS-FP-FOUND.                                       
024900     IF        WS-FP-EOF = "N"                                           
025000               AND  FP-APPLICANT-ID = AP-APPLICANT-ID                    
025100               MOVE "Y" TO WS-FP-FOUND.                                  
025200 AF000-EXIT.                                                             
025300     EXIT.                                                               
025400*                                                                        
025500 AF010-FP-ADVANCE.                                                       
025600     READ      FP-PROFILE-FILE                                           
025700               AT END MOVE "Y" TO WS-FP-EOF.                             
025800 AF010-EXIT.                                                             
025900     EXIT.                                                               
026000*                                                                        
026100 AG000-REBUILD-PERSONAL.                                                 
026200*    COPIES THE OLD PERSONAL ROW THROUGH UNCHANGED UNLESS                
026300*    THIS APPLICANT WAS SELECTED FOR DECOMPRESS, IN WHICH                
026400*    CASE THE NEW ROW COMES FROM THE FLAT PROFILE AND THE                
026500*    OLD ROW (IF ANY) IS VALIDATED AGAINST IT FIRST.                     
026600     PERFORM   AG010-PD-ADVANCE THRU AG010-EXIT                          
026700               UNTIL WS-PD-EOF = "Y"                                     
026800               OR    PD-APPLICANT-ID NOT LESS THAN                       
026900                     AP-APPLICANT-ID.                                    
027000     MOVE      "N" TO WS-PD-FOUND.                                       
027100     IF        WS-PD-EOF = "N"                                           
027200               AND  PD-APPLICANT-ID = AP-APPLICANT-ID                    
027300               MOVE "Y" TO WS-PD-FOUND.                                  
027400     IF        WS-SELECTED = "Y"                                         
027500               AND WS-FP-FOUND = "Y"                                     
027600               IF WS-PD-FOUND = "Y"                                      
027700                  PERFORM AG020-VALIDATE-PERSONAL THRU AG020-EXIT        
027800               ELSE                                                      
027900                  MOVE "PASS" TO WS-VALID-RESULT                         
028000                  MOVE "NEW PERSONAL ROW - NOTHING TO COMPARE"           
028100                       TO WS-VALID-REASON                                
028200               END-IF                                                    
028300               PERFORM AG030-TALLY-VALIDATION THRU AG030-EXIT            
028400               MOVE SPACES TO NP-PERSONAL-RECORD                         
028500               MOVE AP-APPLICANT-ID TO NP-APPLICANT-ID                   
028600               MOVE FP-FULL-NAME TO NP-FULL-NAME                         
028700               MOVE FP-EMAIL TO NP-EMAIL                                 
028800               MOVE FP-LOCATION TO NP-LOCATION                           
028900               MOVE FP-LINKEDIN TO NP-LINKEDIN                           
029000               WRITE NP-PERSONAL-RECORD                                  
029100     ELSE                                                                
029200               IF WS-PD-FOUND = "Y"                                      
029300                  MOVE SPACES TO NP-PERSONAL-RECORD                      
029400                  MOVE PD-APPLICANT-ID TO NP-APPLICANT-ID                
029500                  MOVE PD-FULL-NAME TO NP-FULL-NAME                      
029600                  MOVE PD-EMAIL TO NP-EMAIL                              
029700                  MOVE PD-LOCATION TO NP-LOCATION                        
029800                  MOVE PD-LINKEDIN TO NP-LINKEDIN                        
029900                  WRITE NP-PERSONAL-RECORD                               
030000               END-IF                                                    
030100     END-IF.                                                             
030200 AG000-EXIT.                                                             
030300     EXIT.                                                               
030400*                                                                        
030500 AG010-PD-ADVANCE.                                                       
030600     READ      PD-PERSONAL-FILE                                          
030700               AT END MOVE "Y" TO WS-PD-EOF.                             
030800 AG010-EXIT.                                                             
030900     EXIT.                                                               
031000*                                                                        
031100 AG020-VALIDATE-PERSONAL.                                                
031200     IF        PD-FULL-NAME = FP-FULL-NAME                               
031300               AND PD-EMAIL = FP-EMAIL                                   
031400               AND PD-LOCATION = FP-LOCATION                             
031500               AND PD-LINKEDIN = FP-LINKEDIN                             
031600               MOVE "PASS" TO WS-VALID-RESULT                            
031700               MOVE "PERSONAL FIELDS MATCH FLAT PROFILE"                 
031800                    TO WS-VALID-REASON                                   
031900     ELSE                                                                
032000               MOVE "FAIL" TO WS-VALID-RESULT                            
032100               MOVE "PERSONAL FIELDS DRIFTED FROM PROFILE"               
032200                    TO WS-VALID-REASON                                   
032300     END-IF.                                                             
032400 AG020-EXIT.                                                             
032500     EXIT.                                                               
032600*                                                                        
032700 AG030-TALLY-VALIDATION.                                                 
032800     IF        WS-VALID-RESULT = "PASS"                                  
032900               ADD 1 TO WS-PASS-COUNT                                    
033000     ELSE                                                                
033100               ADD 1 TO WS-FAIL-COUNT                                    
033200               MOVE SPACES TO WS-PRINT-LINE                              
033300               MOVE WS-VALID-REASON TO WS-PL-TEXT                        
033400               MOVE AP-APPLICANT-ID TO WS-PL-ID                          
033500               WRITE AP-PRINT-RECORD FROM WS-PRINT-LINE                  
033600     END-IF.                                                             
033700 AG030-EXIT.                                                             
033800     EXIT.                                                               
033900*                                                                        
034000 AH000-REBUILD-SALARY.                                                   
034100     PERFORM   AH010-SP-ADVANCE THRU AH010-EXIT                          
034200               UNTIL WS-SP-EOF = "Y"                                     
034300               OR    SP-APPLICANT-ID NOT LESS THAN                       
034400                     AP-APPLICANT-ID.                                    
034500     MOVE      "N" TO WS-SP-FOUND.                                       
034600     IF        WS-SP-EOF = "N"                                           
034700               AND  SP-APPLICANT-ID = AP-APPLICANT-ID                    
034800               MOVE "Y" TO WS-SP-FOUND.                                  
034900     IF        WS-SELECTED = "Y"                                         
035000               AND WS-FP-FOUND = "Y"                                     
035100               IF WS-SP-FOUND = "Y"                                      
035200                  PERFORM AH020-VALIDATE-SALARY THRU AH020-EXIT          
035300               ELSE                                                      
035400                  MOVE "PASS" TO WS-VALID-RESULT                         
035500                  MOVE "NEW SALARY ROW - NOTHING TO COMPARE"             
035600                       TO WS-VALID-REASON                                
035700               END-IF                                                    
035800               PERFORM AG030-TALLY-VALIDATION THRU AG030-EXIT            
035900               MOVE SPACES TO NS-SALARY-RECORD                           
036000               MOVE AP-APPLICANT-ID TO NS-APPLICANT-ID                   
036100               MOVE FP-PREFERRED-RATE TO NS-PREFERRED-RATE               
036200               MOVE FP-MINIMUM-RATE TO NS-MINIMUM-RATE                   
036300               MOVE FP-CURRENCY TO NS-CURRENCY                           
036400               MOVE FP-AVAILABILITY TO NS-AVAILABILITY                   
036500               WRITE NS-SALARY-RECORD                                    
036600     ELSE                                                                
036700               IF WS-SP-FOUND = "Y"                                      
036800                  MOVE SPACES TO NS-SALARY-RECORD                        
036900                  MOVE SP-APPLICANT-ID TO NS-APPLICANT-ID                
037000                  MOVE SP-PREFERRED-RATE TO NS-PREFERRED-RATE            
037100                  MOVE SP-MINIMUM-RATE TO NS-MINIMUM-RATE                
037200                  MOVE SP-CURRENCY TO NS-CURRENCY                        
037300                  MOVE SP-AVAILABILITY TO NS-AVAILABILITY                
037400                  WRITE NS-SALARY-RECORD                                 
037500               END-IF                                                    
037600     END-IF.                                                             
037700 AH000-EXIT.                                                             
037800     EXIT.                                                               
037900*                                                                        
038000 AH010-SP-ADVANCE.                                                       
038100     READ      SP-SALARY-FILE                                            
038200               AT END MOVE "Y" TO WS-SP-EOF.                             
038300 AH010-EXIT.                                                             
038400     EXIT.                                                               
038500*                                                                        
038600 AH020-VALIDATE-SALARY.                                                  
038700     IF        SP-PREFERRED-RATE = FP-PREFERRED-RATE                     
038800               AND SP-MINIMUM-RATE = FP-MINIMUM-RATE                     
038900               AND SP-CURRENCY = FP-CURRENCY                             
039000               AND SP-AVAILABILITY = FP-AVAILABILITY                     
039100               MOVE "PASS" TO WS-VALID-RESULT                            
039200               MOVE "SALARY FIELDS MATCH FLAT PROFILE"                   
039300                    TO WS-VALID-REASON                                   
039400     ELSE                                                                
039500               MOVE "FAIL" TO WS-VALID-RESULT                            
039600               MOVE "SALARY FIELDS DRIFTED FROM PROFILE"                 
039700                    TO WS-VALID-REASON                                   
039800     END-IF.                                                             
039900 AH020-EXIT.                                                             
040000     EXIT.                                                               
040100*                                                                        
040200 AI000-REBUILD-EXPERIENCE.                                               
040300*    FOR A NOT-SELECTED APPLICANT THE OLD EXPERIENCE ROWS                
040400*    ARE COPIED THROUGH UNCHANGED.  FOR A SELECTED ONE THEY              
040500*    ARE COLLECTED, VALIDATED AGAINST THE PROFILE TABLE, AND             
040600*    REPLACED BY ROWS REBUILT FROM THE PROFILE, FORCING THE              
040700*    END-DATE TO ZERO WHEREVER THE CURRENT-FLAG IS 'Y'.                  
040800     MOVE      ZERO TO WS-OLD-WX-COUNT.                                  
040900     PERFORM   AI020-WX-COLLECT-OR-COPY THRU AI020-EXIT                  
041000               UNTIL WS-WX-EOF = "Y"                                     
041100               OR    WX-APPLICANT-ID NOT = AP-APPLICANT-ID.              
041200     IF        WS-SELECTED = "Y"                                         
041300               AND WS-FP-FOUND = "Y"                                     
041400               PERFORM AI030-VALIDATE-EXPERIENCE THRU AI030-EXIT         
041500               PERFORM AG030-TALLY-VALIDATION THRU AG030-EXIT            
041600               PERFORM AI040-WRITE-NEW-EXPERIENCE THRU AI040-EXIT        
041700                    VARYING WS-XP-IDX FROM 1 BY 1                        
041800                    UNTIL WS-XP-IDX > FP-EXPERIENCE-COUNT.               
041900 AI000-EXIT.                                                             
042000     EXIT.                                                               
042100*                                                                        
042200 AI010-WX-ADVANCE.                                                       
042300     READ      WX-EXPERIENCE-FILE                                        
042400               AT END MOVE "Y" TO WS-WX-EOF.                             
042500 AI010-EXIT.                                                             
042600     EXIT.                                                               
042700*                                                                        
042800 AI020-WX-COLLECT-OR-COPY.                                               
042900     IF        WS-SELECTED = "Y"                                         
043000               IF   WS-OLD-WX-COUNT < 10                                 
043100                    ADD 1 TO WS-OLD-WX-COUNT                             
043200                    SET WS-OW-IDX TO WS-OLD-WX-COUNT                     
043300                    MOVE WX-COMPANY TO                                   
043400                         WS-OLD-WX-COMPANY (WS-OW-IDX)                   
043500                    MOVE WX-TITLE TO                                     
043600                         WS-OLD-WX-TITLE (WS-OW-IDX)                     
043700               END-IF                                                    
043800     ELSE                                                                
043900               MOVE SPACES TO NW-EXPERIENCE-RECORD                       
044000               MOVE WX-APPLICANT-ID TO NW-APPLICANT-ID                   
044100               MOVE WX-COMPANY TO NW-COMPANY                             
044200               MOVE WX-TITLE TO NW-TITLE                                 
044300               MOVE WX-START-DATE TO NW-START-DATE                       
044400               MOVE WX-END-DATE TO NW-END-DATE                           
044500               MOVE WX-CURRENT-FLAG TO NW-CURRENT-FLAG                   
044600               MOVE WX-TECHNOLOGIES TO NW-TECHNOLOGIES                   
044700               WRITE NW-EXPERIENCE-RECORD                                
044800     END-IF.                                                             
044900     PERFORM   AI010-WX-ADVANCE THRU AI010-EXIT.                         
045000 AI020-EXIT.                                                             
045100     EXIT.                                                               
045200*                                                                        
045300 AI030-VALIDATE-EXPERIENCE.                                              
045400     MOVE      ZERO TO WS-NEW-WX-COUNT.                                  
045500     PERFORM   AI031-COPY-NEW-ENTRY THRU AI031-EXIT                      
045600               VARYING WS-XP-IDX FROM 1 BY 1                             
045700               UNTIL WS-XP-IDX > FP-EXPERIENCE-COUNT.                    
045800     IF        WS-OLD-WX-COUNT NOT = WS-NEW-WX-COUNT                     
045900               MOVE "FAIL" TO WS-VALID-RESULT                            
046000               MOVE "EXPERIENCE ROW COUNT MISMATCH"                      
046100                    TO WS-VALID-REASON                                   
046200               GO TO AI030-EXIT.                                         
046300     PERFORM   AI032-SORT-OLD THRU AI032-EXIT.                           
046400     PERFORM   AI033-SORT-NEW THRU AI033-EXIT.                           
046500     MOVE      "PASS" TO WS-VALID-RESULT.                                
046600     MOVE      "EXPERIENCE ROWS MATCH FLAT PROFILE"                      
046700               TO WS-VALID-REASON.                                       
046800     PERFORM   AI034-COMPARE-ENTRY THRU AI034-EXIT                       
046900               VARYING WS-SORT-I FROM 1 BY 1                             
047000               UNTIL WS-SORT-I > WS-OLD-WX-COUNT                         
047100               OR WS-VALID-RESULT = "FAIL".                              
047200 AI030-EXIT.                                                             
047300     EXIT.                                                               
047400*                                                                        
047500 AI031-COPY-NEW-ENTRY.                                                   
047600     ADD       1 TO WS-NEW-WX-COUNT.                                     
047700     SET       WS-NW-IDX TO WS-NEW-WX-COUNT.                             
047800     MOVE      FP-WX-COMPANY (WS-XP-IDX) TO                              
047900               WS-NEW-WX-COMPANY (WS-NW-IDX).                            
048000     MOVE      FP-WX-TITLE (WS-XP-IDX) TO                                
048100               WS-NEW-WX-TITLE (WS-NW-IDX).                              
048200 AI031-EXIT.                                                             
048300     EXIT.                                                               
048400*                                                                        
048500 AI032-SORT-OLD.                                                         
048600*    SHORT INSERTION SORT ON COMPANY - TABLE IS AT MOST 10               
048700*    ROWS, A BUBBLE PASS IS PLENTY FAST ENOUGH HERE.                     
048800     PERFORM   AI032A-OLD-PASS THRU AI032A-EXIT                          
048900               VARYING WS-SORT-I FROM 1 BY 1                             
049000               UNTIL WS-SORT-I >= WS-OLD-WX-COUNT.                       
049100 AI032-EXIT.                                                             
049200     EXIT.                                                               
049300*                                                                        
049400 AI032A-OLD-PASS.                                                        
049500     PERFORM   AI032B-OLD-COMPARE THRU AI032B-EXIT                       
049600               VARYING WS-SORT-J FROM 1 BY 1                             
049700               UNTIL WS-SORT-J > WS-OLD-WX-COUNT - WS-SORT-I.            
049800 AI032A-EXIT.                                                            
049900     EXIT.                                                               
050000*                                                                        
050100 AI032B-OLD-COMPARE.                                                     
050200     SET       WS-OW-IDX TO WS-SORT-J.                                   
050300     IF        WS-OLD-WX-COMPANY (WS-OW-IDX) >                           
050400               WS-OLD-WX-COMPANY (WS-OW-IDX + 1)                         
050500               MOVE WS-OLD-WX-COMPANY (WS-OW-IDX) TO                     
050600                    WS-SORT-HOLD-CO                                      
050700               MOVE WS-OLD-WX-TITLE (WS-OW-IDX) TO                       
050800                    WS-SORT-HOLD-TI                                      
050900               MOVE WS-OLD-WX-COMPANY (WS-OW-IDX + 1) TO                 
051000                    WS-OLD-WX-COMPANY (WS-OW-IDX)                        
051100               MOVE WS-OLD-WX-TITLE (WS-OW-IDX + 1) TO                   
051200                    WS-OLD-WX-TITLE (WS-OW-IDX)                          
051300               MOVE WS-SORT-HOLD-CO TO                                   
051400                    WS-OLD-WX-COMPANY (WS-OW-IDX + 1)                    
051500               MOVE WS-SORT-HOLD-TI TO                                   
051600                    WS-OLD-WX-TITLE (WS-OW-IDX + 1).                     
051700 AI032B-EXIT.                                                            
051800     EXIT.                                                               
051900*                                                                        
052000 AI033-SORT-NEW.                                                         
052100     PERFORM   AI033A-NEW-PASS THRU AI033A-EXIT                          
052200               VARYING WS-SORT-I FROM 1 BY 1                             
052300               UNTIL WS-SORT-I >= WS-NEW-WX-COUNT.                       
052400 AI033-EXIT.                                                             
052500     EXIT.                                                               
052600*                                                                        
052700 AI033A-NEW-PASS.                                                        
052800     PERFORM   AI033B-NEW-COMPARE THRU AI033B-EXIT                       
052900               VARYING WS-SORT-J FROM 1 BY 1                             
053000               UNTIL WS-SORT-J > WS-NEW-WX-COUNT - WS-SORT-I.            
053100 AI033A-EXIT.                                                            
053200     EXIT.                                                               
053300*                                                                        
053400 AI033B-NEW-COMPARE.                                                     
053500     SET       WS-NW-IDX TO WS-SORT-J.                                   
053600     IF        WS-NEW-WX-COMPANY (WS-NW-IDX) >                           
053700               WS-NEW-WX-COMPANY (WS-NW-IDX + 1)                         
053800               MOVE WS-NEW-WX-COMPANY (WS-NW-IDX) TO                     
053900                    WS-SORT-HOLD-CO                                      
054000               MOVE WS-NEW-WX-TITLE (WS-NW-IDX) TO                       
054100                    WS-SORT-HOLD-TI                                      
054200               MOVE WS-NEW-WX-COMPANY (WS-NW-IDX + 1) TO                 
054300                    WS-NEW-WX-COMPANY (WS-NW-IDX)                        
054400               MOVE WS-NEW-WX-TITLE (WS-NW-IDX + 1) TO                   
054500                    WS-NEW-WX-TITLE (WS-NW-IDX)                          
054600               MOVE WS-SORT-HOLD-CO TO                                   
054700                    WS-NEW-WX-COMPANY (WS-NW-IDX + 1)                    
054800               MOVE WS-SORT-HOLD-TI TO                                   
054900                    WS-NEW-WX-TITLE (WS-NW-IDX + 1).                     
055000 AI033B-EXIT.                                                            
055100     EXIT.                                                               
055200*                                                                        
055300 AI034-COMPARE-ENTRY.                                                    
055400     SET       WS-OW-IDX TO WS-SORT-I.                                   
055500     SET       WS-NW-IDX TO WS-SORT-I.                                   
055600     IF        WS-OLD-WX-COMPANY (WS-OW-IDX) NOT =                       
055700               WS-NEW-WX-COMPANY (WS-NW-IDX)                             
055800               OR WS-OLD-WX-TITLE (WS-OW-IDX) NOT =                      
055900               WS-NEW-WX-TITLE (WS-NW-IDX)                               
056000               MOVE "FAIL" TO WS-VALID-RESULT                            
056100               MOVE "EXPERIENCE COMPANY OR TITLE MISMATCH"               
056200                    TO WS-VALID-REASON.                                  
056300 AI034-EXIT.                                                             
056400     EXIT.                                                               
056500*                                                                        
056600 AI040-WRITE-NEW-EXPERIENCE.                                             
056700     MOVE      SPACES TO NW-EXPERIENCE-RECORD.                           
056800     MOVE      AP-APPLICANT-ID TO NW-APPLICANT-ID.                       
056900     MOVE      FP-WX-COMPANY (WS-XP-IDX) TO NW-COMPANY.                  
057000     MOVE      FP-WX-TITLE (WS-XP-IDX) TO NW-TITLE.                      
057100     MOVE      FP-WX-START-DATE (WS-XP-IDX) TO NW-START-DATE.            
057200     MOVE      FP-WX-CURRENT-FLAG (WS-XP-IDX) TO NW-CURRENT-FLAG.        
057300     IF        NW-CURRENT-FLAG = "Y"                                     
057400               MOVE ZERO TO NW-END-DATE                                  
057500     ELSE                                                                
057600               MOVE FP-WX-END-DATE (WS-XP-IDX) TO NW-END-DATE            
057700     END-IF.                                                             
057800     MOVE      FP-WX-TECHNOLOGIES (WS-XP-IDX) TO NW-TECHNOLOGIES.        
057900     WRITE     NW-EXPERIENCE-RECORD.                                     
058000 AI040-EXIT.                                                             
058100     EXIT.                                                               
058200*                                                                        
058300 ZZ090-WRITE-TOTALS.
058305     MOVE      CY-PROCESS-DD TO WS-DAYS.
058310     MOVE      CY-PROCESS-MM TO WS-MONTH.
058315     MOVE      CY-PROCESS-CC TO WS-YEAR (1:2).
058320     MOVE      CY-PROCESS-YY TO WS-YEAR (3:2).
058325     MOVE      SPACES TO WS-PRINT-LINE.
058330     MOVE      "DECOMPRESSOR - RUN DATE" TO WS-PL-TEXT.
058335     MOVE      WS-DATE TO WS-PL-ID.
058340     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.
058400     MOVE      SPACES TO WS-PRINT-LINE.
058500     MOVE      "DECOMPRESSOR - APPLICANTS SELECTED" TO
058600               WS-PL-TEXT.                                               
058700     MOVE      WS-SELECTED-COUNT TO WS-PL-NUMBER.                        
058800     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
058900     MOVE      SPACES TO WS-PRINT-LINE.                                  
059000     MOVE      "DECOMPRESSOR - ROUND-TRIP PASSED" TO WS-PL-TEXT.         
059100     MOVE      WS-PASS-COUNT TO WS-PL-NUMBER.                            
059200     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
059300     MOVE      SPACES TO WS-PRINT-LINE.                                  
059400     MOVE      "DECOMPRESSOR - ROUND-TRIP FAILED" TO WS-PL-TEXT.         
059500     MOVE      WS-FAIL-COUNT TO WS-PL-NUMBER.                            
059600     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
059700 ZZ090-EXIT.                                                             
059800     EXIT.                                                               
