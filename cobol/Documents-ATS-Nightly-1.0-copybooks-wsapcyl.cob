000100*******************************************************                  
000200*                                                      *                 
000300*  CYCLE-CONTROL CHAINING BLOCK - COPIED INTO          *                 
000400*      APCTL00'S WORKING-STORAGE AND INTO THE          *                 
000500*      LINKAGE SECTION OF EACH OF THE FOUR BATCH       *                 
000600*      STEPS IT CALLS - SAME TWO-PLACE COPYBOOK        *                 
000700*      IDIOM AS WSCALL.COB.                            *                 
000800*******************************************************                  
000900*                                                                        
001000* 20/12/25 DMH - SPLIT OUT OF WSAPDAT.COB SO IT CAN BE                   
001100*                COPIED INTO A LINKAGE SECTION ALONE,                    
001200*                TICKET ATS-017.                                         
001300*                                                                        
001400 01  CY-CYCLE-CONTROL.                                                   
001500     03  CY-CURRENT-SEQ          PIC 9(06) COMP.                         
001600*                                  THIS RUN'S CYCLE NUMBER               
001700     03  CY-PROCESS-DATE.                                                
001800         05  CY-PROCESS-CC       PIC 99.                                 
001900         05  CY-PROCESS-YY       PIC 99.                                 
002000         05  CY-PROCESS-MM       PIC 99.                                 
002100         05  CY-PROCESS-DD       PIC 99.                                 
002200     03  CY-PROCESS-DATE9 REDEFINES CY-PROCESS-DATE                      
002300                                 PIC 9(08).                              
002400     03  FILLER                  PIC X(04).                              
