000100*  FILE CONTROL ENTRY FOR THE APPLICANT MASTER FILE.                     
000200*                                                                        
000300* 02/12/25 DMH - CREATED.                                                
000400*                                                                        
000500     SELECT AP-APPLICANT-FILE ASSIGN TO "APPLICANT"                      
000600         ORGANIZATION IS SEQUENTIAL                                      
000700         ACCESS MODE IS SEQUENTIAL                                       
000800         STATUS IS AP-APL-STATUS.                                        
