000100*****************************************************************        
000200*                                                                        
000300*                   ATS NIGHTLY CYCLE - COMPRESSOR                       
000400*        BUILDS THE FLAT PROFILE RECORD FOR EACH PENDING                 
000500*        APPLICANT FROM ITS PERSONAL/EXPERIENCE/SALARY                   
000600*        CHILD RECORDS - SEE REMARKS BELOW                               
000700*                                                                        
000800*****************************************************************        
000900*                                                                        
001000 IDENTIFICATION DIVISION.                                                
001100*================================                                        
001200*                                                                        
001300     PROGRAM-ID.         APCMPRS.                                        
001400*                                                                        
001500     AUTHOR.             D M HARWELL.                                    
001600*                                                                        
001700     INSTALLATION.       APPLEWOOD COMPUTERS - ATS GROUP.                
001800*                                                                        
001900     DATE-WRITTEN.       03/12/1985.                                     
002000*                                                                        
002100     DATE-COMPILED.                                                      
002200*                                                                        
002300     SECURITY.           APPLEWOOD COMPUTERS ATS SUITE.                  
002400*                         FOR INTERNAL CONTRACTOR-PLACEMENT              
002500*                         USE ONLY - NOT FOR RESALE.                     
002600*                                                                        
002700* REMARKS.               COMPRESSOR STEP OF THE ATS NIGHTLY              
002800*                         SUITE.  MATCH-MERGES THE APPLICANT             
002900*                         MASTER AGAINST ITS THREE SORTED                
003000*                         CHILD FILES (PERSONAL, EXPERIENCE,             
003100*                         SALARY) ON APPLICANT-ID AND BUILDS             
003200*                         ONE FLAT PROFILE RECORD PER PENDING            
003300*                         APPLICANT - LIFTED FROM THE OLD                
003400*                         VACPRINT EMPLOYEE/CHECK MATCH LOGIC.           
003500*                                                                        
003600* CALLED MODULES.        NONE.                                           
003700*                                                                        
003800*----------------------------------------------------------------        
003900* CHANGE LOG.                                                            
004000*----------------------------------------------------------------        
004100* 03/12/1985 DMH  1.00   CREATED - MATCH-MERGE TAKEN FROM THE            
004200*                        PAYROLL CHECK/EMPLOYEE MERGE IN                 
004300*                        VACPRINT AND REWORKED FOR THREE                 
004400*                        CHILD FILES INSTEAD OF ONE.                     
004500* 20/12/1985 DMH  1.01   ADDED THE SALARY-MISSING SKIP PATH -            
004600*                        FIRST CUT WROTE A ZERO-RATE PROFILE             
004700*                        INSTEAD, WRONG PER SPEC, TICKET                 
004800*                        ATS-009.                                        
004900* 07/01/1986 RPT  1.02   EXPERIENCE TABLE CLAMPED AT 10                  
005000*                        ENTRIES - 11TH+ DROPPED WITH A                  
005100*                        COUNT LOGGED TO THE RUN REPORT.                 
005200* 19/06/1991 DMH  1.03   CURRENCY DEFAULT 'USD' NOW SET                  
005300*                        WHEN THE FIELD COMES BACK SPACES.               
005400* 22/06/1994 DMH  1.04   Y2K REVIEW - EXPERIENCE DATES HELD              
005500*                        CCYYMMDD ALREADY, NO CHANGE NEEDED.             
005600* 18/02/1999 SGK  1.05   FORMAL Y2K SIGN-OFF - NO CODE CHANGE.           
005700* 14/09/2004 DMH  1.06   RUN REPORT NOW OPENED EXTEND SO ALL             
005800*                        FOUR STEPS SHARE ONE REPORT FILE -              
005900*                        WAS OVERWRITING APCTL00'S HEADER.               
006000* 23/01/2026 DMH  1.07   RENUMBERED PARAGRAPHS TO AAXXX/ZZXXX
006100*                        HOUSE STYLE DURING ATS REVIEW.
006110* 09/08/2026 DMH  1.08   RUN REPORT NOW OPENS WITH A RUN-DATE
006120*                        HEADER LINE VIA WSAPDAT'S WS-UK -
006130*                        TICKET ATS-022.
006200*----------------------------------------------------------------
006300*                                                                        
006400 ENVIRONMENT DIVISION.                                                   
006500*================================                                        
006600*                                                                        
006700 COPY "ENVDIV.COB".                                                      
006800*                                                                        
006900 INPUT-OUTPUT SECTION.                                                   
007000 FILE-CONTROL.                                                           
007100     COPY "SELAPAPL.COB".                                                
007200     COPY "SELAPPD.COB".                                                 
007300     COPY "SELAPWX.COB".                                                 
007400     COPY "SELAPSP.COB".                                                 
007500     COPY "SELAPPRO.COB".                                                
007600     COPY "SELAPRPT.COB".                                                
007700*                                                                        
007800 DATA DIVISION.                                                          
007900*================================                                        
008000*                                                                        
008100 FILE SECTION.                                                           
008200*                                                                        
008300 COPY "FDAPAPL.COB".                                                     
008400 COPY "FDAPPD.COB".                                                      
008500 COPY "FDAPWX.COB".                                                      
008600 COPY "FDAPSP.COB".                                                      
008700 COPY "FDAPPRO.COB".                                                     
008800 COPY "FDAPRPT.COB".                                                     
008900*                                                                        
009000 WORKING-STORAGE SECTION.                                                
009100*-----------------------                                                 
009200*                                                                        
009300 77  PROG-NAME               PIC X(17) VALUE "APCMPRS (1.08)".
009400*                                                                        
009500 COPY "WSAPDAT.COB".                                                     
009600 COPY "WSCALL.COB".                                                      
009700*                                                                        
009800 01  WS-DATA.                                                             
009900     03  AP-APL-STATUS       PIC XX.                                      
010000     03  PD-PERS-STATUS      PIC XX.                                      
010100     03  WX-EXPR-STATUS      PIC XX.                                      
010200     03  SP-SAL-STATUS       PIC XX.                                      
010300     03  FP-PROF-STATUS      PIC XX.                                      
010400     03  AP-PRT-STATUS       PIC XX.                                      
010500     03  AP-APL-EOF          PIC X      VALUE "N".                        
010510         88  AP-APL-AT-EOF       VALUE "Y".                               
010600     03  WS-PD-EOF           PIC X      VALUE "N".                        
010610         88  WS-PD-AT-EOF        VALUE "Y".                               
010700     03  WS-WX-EOF           PIC X      VALUE "N".                        
010710         88  WS-WX-AT-EOF        VALUE "Y".                               
010800     03  WS-SP-EOF           PIC X      VALUE "N".                        
010810         88  WS-SP-AT-EOF        VALUE "Y".                               
010900     03  WS-PD-FOUND         PIC X      VALUE "N".                        
010910         88  WS-PD-WAS-FOUND     VALUE "Y".                               
011000     03  WS-SP-FOUND         PIC X      VALUE "N".                        
011010         88  WS-SP-WAS-FOUND     VALUE "Y".                               
011100     03  FILLER              PIC X(04).                                   
011200*                                                                        
011300 01  WS-COUNTERS.                                                        
011400     03  WS-PENDING-COUNT    PIC 9(06)  COMP VALUE ZERO.                 
011500     03  WS-COMPRESSED-COUNT PIC 9(06)  COMP VALUE ZERO.                 
011600     03  WS-SKIPPED-COUNT    PIC 9(06)  COMP VALUE ZERO.                 
011700     03  WS-DROPPED-XP-COUNT PIC 9(06)  COMP VALUE ZERO.                 
011800     03  FILLER              PIC X(04).                                  
011900*                                                                        
012000 01  WS-PRINT-LINE.                                                      
012100     03  WS-PL-TEXT          PIC X(80)  VALUE SPACES.                    
012200     03  WS-PL-ID            PIC X(10)  VALUE SPACES.                    
012300     03  WS-PL-NUMBER        PIC ZZZ,ZZ9.                                
012400     03  FILLER              PIC X(39)  VALUE SPACES.                    
012500*                                                                        
012600 01  ERROR-MESSAGES.                                                     
012700     03  AT010               PIC X(46) VALUE                             
012800         "AT010 SKIPPED - SALARY PREFERENCES MISSING -".                 
012900*                                                                        
013000 01  ERROR-CODE              PIC 999.                                    
013100*                                                                        
013200 LINKAGE SECTION.                                                        
013300****************                                                         
013400*                                                                        
013500 COPY "WSAPCYL.COB".                                                     
013600 01  LK-TERM-CODE             PIC 99.                                    
013700*                                                                        
013800 PROCEDURE DIVISION USING CY-CYCLE-CONTROL LK-TERM-CODE.                 
013900*================================                                        
014000*                                                                        
014100 AA000-MAIN-SECTION SECTION.                                             
014200***************************                                              
014300*                                                                        
014400     PERFORM   AB000-OPEN-FILES THRU AB000-EXIT.                         
014500     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
014600     PERFORM   AD000-PROCESS-ONE THRU AD000-EXIT                         
014700               UNTIL AP-APL-EOF = "Y".                                   
014800     PERFORM   AE000-CLOSE-FILES THRU AE000-EXIT.                        
014900     PERFORM   ZZ090-WRITE-TOTALS THRU ZZ090-EXIT.                       
015000     MOVE      ZERO TO LK-TERM-CODE.                                     
015100     GOBACK.                                                             
015200*                                                                        
015300 AB000-OPEN-FILES.                                                       
015400     OPEN      I-O AP-APPLICANT-FILE.                                    
015500     OPEN      INPUT PD-PERSONAL-FILE.                                   
015600     OPEN      INPUT WX-EXPERIENCE-FILE.                                 
015700     OPEN      INPUT SP-SALARY-FILE.                                     
015800     OPEN      OUTPUT FP-PROFILE-FILE.                                   
015900     OPEN      EXTEND AP-PRINT-FILE.                                     
016000     PERFORM   AF010-PD-ADVANCE THRU AF010-EXIT.                         
016100     PERFORM   AI010-WX-ADVANCE THRU AI010-EXIT.                         
016200     PERFORM   AH010-SP-ADVANCE THRU AH010-EXIT.                         
016300 AB000-EXIT.                                                             
016400     EXIT.                                                               
016500*                                                                        
016600 AC000-READ-APPLICANT.                                                   
016700     READ      AP-APPLICANT-FILE                                         
016800               AT END MOVE "Y" TO AP-APL-EOF.                            
016900 AC000-EXIT.                                                             
017000     EXIT.                                                               
017100*                                                                        
017200 AD000-PROCESS-ONE.                                                      
017300     IF        AP-COMPRESSED-FLAG = "Y"                                  
017400               GO TO AD000-NEXT.                                         
017500     PERFORM   AF000-FIND-PERSONAL THRU AF000-EXIT.                      
017600     IF        WS-PD-FOUND = "N"                                         
017700               GO TO AD000-NEXT.                                         
017800     ADD       1 TO WS-PENDING-COUNT.                                     
017810     INITIALIZE FP-PROFILE-RECORD.                                        
017900     PERFORM   AH000-FIND-SALARY THRU AH000-EXIT.                         
018000     PERFORM   AI000-LOAD-EXPERIENCE THRU AI000-EXIT.                    
018100     IF        WS-SP-FOUND = "N"                                         
018200               PERFORM AJ000-LOG-SKIP THRU AJ000-EXIT                    
018300               GO TO AD000-NEXT.                                         
018400     PERFORM   AK000-BUILD-PROFILE THRU AK000-EXIT.                      
018500     WRITE     FP-PROFILE-RECORD.                                        
018600     MOVE      "Y" TO AP-COMPRESSED-FLAG.                                
018700     MOVE      CY-CURRENT-SEQ TO AP-LAST-COMPRESSED-SEQ.                 
018800     REWRITE   AP-APPLICANT-RECORD.                                      
018900     ADD       1 TO WS-COMPRESSED-COUNT.                                 
019000 AD000-NEXT.                                                             
019100     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
019200 AD000-EXIT.                                                             
019300     EXIT.                                                               
019400*                                                                        
019500 AE000-CLOSE-FILES.                                                      
019600     CLOSE     AP-APPLICANT-FILE.                                        
019700     CLOSE     PD-PERSONAL-FILE.                                         
019800     CLOSE     WX-EXPERIENCE-FILE.                                       
019900     CLOSE     SP-SALARY-FILE.                                           
020000     CLOSE     FP-PROFILE-FILE.                                          
020100     CLOSE     AP-PRINT-FILE.                                            
020200 AE000-EXIT.                                                             
020300     EXIT.                                                               
020400*                                                                        
020500 AF000-FIND-PERSONAL.                                                    
020600*    ADVANCES THE PERSONAL-DETAILS BUFFER UP TO THE                      
020700*    CURRENT APPLICANT KEY AND TESTS FOR A MATCH.                        
020800     PERFORM   AF010-PD-ADVANCE THRU AF010-EXIT                          
020900               UNTIL WS-PD-EOF = "Y"                                     
021000               OR    PD-APPLICANT-ID NOT LESS THAN                       
021100                     AP-APPLICANT-ID.                                    
021200     MOVE      "N" TO WS-PD-FOUND.                                       
021300     IF        WS-PD-EOF = "N"                                           
021400               AND  PD-APPLICANT-ID = AP-APPLICANT-ID                    
021500               MOVE "Y" TO WS-PD-FOUND.                                  
021600 AF000-EXIT.                                                             
021700     EXIT.                                                               
021800*                                                                        
021900 AF010-PD-ADVANCE.                                                       
022000     READ      PD-PERSONAL-FILE                                          
022100               AT END MOVE "Y" TO WS-PD-EOF.                             
022200 AF010-EXIT.                                                             
022300     EXIT.                                                               
022400*                                                                        
022500 AH000-FIND-SALARY.                                                      
022600*    SAME ADVANCE-AND-MATCH LOGIC AS AF000, FOR SALARY.                  
022700     PERFORM   AH010-SP-ADVANCE THRU AH010-EXIT                          
022800               UNTIL WS-SP-EOF = "Y"                                     
022900               OR    SP-APPLICANT-ID NOT LESS THAN                       
023000                     AP-APPLICANT-ID.                                    
023100     MOVE      "N" TO WS-SP-FOUND.                                       
023200     IF        WS-SP-EOF = "N"                                           
023300               AND  SP-APPLICANT-ID = AP-APPLICANT-ID                    
023400               MOVE "Y" TO WS-SP-FOUND.                                  
023500 AH000-EXIT.                                                             
023600     EXIT.                                                               
023700*                                                                        
023800 AH010-SP-ADVANCE.                                                       
023900     READ      SP-SALARY-FILE                                            
024000               AT END MOVE "Y" TO WS-SP-EOF.                             
024100 AH010-EXIT.                                                             
024200     EXIT.                                                               
024300*                                                                        
024400 AI000-LOAD-EXPERIENCE.                                                  
024500*    COLLECTS ALL EXPERIENCE RECORDS MATCHING THE CURRENT                
024600*    APPLICANT KEY INTO THE FLAT PROFILE TABLE, UP TO 10.                
024700     MOVE      ZERO TO FP-EXPERIENCE-COUNT.                              
024800     PERFORM   AI010-WX-ADVANCE THRU AI010-EXIT                          
024900               UNTIL WS-WX-EOF = "Y"                                     
025000               OR    WX-APPLICANT-ID NOT LESS THAN                       
025100                     AP-APPLICANT-ID.                                    
025200     PERFORM   AI020-WX-COLLECT THRU AI020-EXIT                          
025300               UNTIL WS-WX-EOF = "Y"                                     
025400               OR    WX-APPLICANT-ID NOT = AP-APPLICANT-ID.              
025500 AI000-EXIT.                                                             
025600     EXIT.                                                               
025700*                                                                        
025800 AI010-WX-ADVANCE.                                                       
025900     READ      WX-EXPERIENCE-FILE                                        
026000               AT END MOVE "Y" TO WS-WX-EOF.                             
026100 AI010-EXIT.                                                             
026200     EXIT.                                                               
026300*                                                                        
026400 AI020-WX-COLLECT.                                                       
026500     IF        FP-EXPERIENCE-COUNT < 10                                  
026600               ADD  1 TO FP-EXPERIENCE-COUNT                             
026700               SET  FP-WX-IDX TO FP-EXPERIENCE-COUNT                     
026800               MOVE WX-COMPANY TO FP-WX-COMPANY (FP-WX-IDX)              
026900               MOVE WX-TITLE TO FP-WX-TITLE (FP-WX-IDX)                  
027000               MOVE WX-START-DATE TO                                     
027100                    FP-WX-START-DATE (FP-WX-IDX)                         
027200               MOVE WX-END-DATE TO                                       
027300                    FP-WX-END-DATE (FP-WX-IDX)                           
027400               IF   WX-CURRENT-FLAG = SPACE                              
027500                    MOVE "N" TO FP-WX-CURRENT-FLAG (FP-WX-IDX)           
027600               ELSE                                                      
027700                    MOVE WX-CURRENT-FLAG TO                              
027800                         FP-WX-CURRENT-FLAG (FP-WX-IDX)                  
027900               END-IF                                                    
028000               MOVE WX-TECHNOLOGIES TO                                   
028100                    FP-WX-TECHNOLOGIES (FP-WX-IDX)                       
028200     ELSE                                                                
028300               ADD  1 TO WS-DROPPED-XP-COUNT                             
028400     END-IF.                                                             
028500     PERFORM   AI010-WX-ADVANCE THRU AI010-EXIT.                         
028600 AI020-EXIT.                                                             
028700     EXIT.                                                               
028800*                                                                        
028900 AJ000-LOG-SKIP.                                                         
029000     ADD       1 TO WS-SKIPPED-COUNT.                                    
029100     MOVE      SPACES TO WS-PRINT-LINE.                                  
029200     MOVE      AT010 TO WS-PL-TEXT.                                      
029300     MOVE      AP-APPLICANT-ID TO WS-PL-ID.                              
029400     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
029500 AJ000-EXIT.                                                             
029600     EXIT.                                                               
029700*                                                                        
029800 AK000-BUILD-PROFILE.                                                     
029900*    MOVES THE PERSONAL/SALARY FIELDS INTO THE PROFILE RECORD             
030000*    INITIALIZED AND LOADED WITH EXPERIENCE BACK IN AD000 -               
030100*    DEFAULTS APPLIED PER THE COMPRESSOR RULES BELOW.                     
030300     MOVE      AP-APPLICANT-ID TO FP-APPLICANT-ID.
030400     MOVE      PD-FULL-NAME TO FP-FULL-NAME.                             
030500     MOVE      PD-EMAIL TO FP-EMAIL.                                     
030600     MOVE      PD-LOCATION TO FP-LOCATION.                               
030700     MOVE      PD-LINKEDIN TO FP-LINKEDIN.                               
030800     MOVE      SP-PREFERRED-RATE TO FP-PREFERRED-RATE.                   
030900     MOVE      SP-MINIMUM-RATE TO FP-MINIMUM-RATE.                       
031000     IF        SP-CURRENCY = SPACES                                      
031100               MOVE "USD" TO FP-CURRENCY                                 
031200     ELSE                                                                
031300               MOVE SP-CURRENCY TO FP-CURRENCY                           
031400     END-IF.                                                             
031500     MOVE      SP-AVAILABILITY TO FP-AVAILABILITY.                       
031600     MOVE      CY-CURRENT-SEQ TO FP-COMPRESSED-SEQ.                      
031700*    FP-EXPERIENCE-COUNT AND FP-EXPERIENCE-TABLE WERE                    
031800*    ALREADY BUILT BY AI000 - NOT RE-TOUCHED HERE.                       
031900 AK000-EXIT.                                                             
032000     EXIT.                                                               
032100*                                                                        
032200 ZZ090-WRITE-TOTALS.
032205     MOVE      CY-PROCESS-DD TO WS-DAYS.
032210     MOVE      CY-PROCESS-MM TO WS-MONTH.
032215     MOVE      CY-PROCESS-CC TO WS-YEAR (1:2).
032220     MOVE      CY-PROCESS-YY TO WS-YEAR (3:2).
032225     MOVE      SPACES TO WS-PRINT-LINE.
032230     MOVE      "COMPRESSOR - RUN DATE" TO WS-PL-TEXT.
032235     MOVE      WS-DATE TO WS-PL-ID.
032240     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.
032300     MOVE      SPACES TO WS-PRINT-LINE.
032400     MOVE      "COMPRESSOR - PENDING APPLICANTS FOUND" TO
032500               WS-PL-TEXT.                                               
032600     MOVE      WS-PENDING-COUNT TO WS-PL-NUMBER.                         
032700     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
032800     MOVE      SPACES TO WS-PRINT-LINE.                                  
032900     MOVE      "COMPRESSOR - COMPRESSED OK" TO WS-PL-TEXT.               
033000     MOVE      WS-COMPRESSED-COUNT TO WS-PL-NUMBER.                      
033100     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
033200     MOVE      SPACES TO WS-PRINT-LINE.                                  
033300     MOVE      "COMPRESSOR - SKIPPED" TO WS-PL-TEXT.                     
033400     MOVE      WS-SKIPPED-COUNT TO WS-PL-NUMBER.                         
033500     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
033600 ZZ090-EXIT.                                                             
033700     EXIT.                                                               
