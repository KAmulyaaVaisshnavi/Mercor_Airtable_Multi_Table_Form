000100*****************************************************************        
000200*                                                                        
000300*                   ATS NIGHTLY CYCLE - SHORTLISTER                      
000400*        APPLIES THE EXPERIENCE/COMPENSATION/LOCATION RULES              
000500*        TO EACH COMPRESSED APPLICANT AND WRITES LEADS FOR               
000600*        THOSE THAT QUALIFY - SEE REMARKS BELOW                          
000700*                                                                        
000800*****************************************************************        
000900*                                                                        
001000 IDENTIFICATION DIVISION.                                                
001100*================================                                        
001200*                                                                        
001300     PROGRAM-ID.         APSHORT.                                        
001400*                                                                        
001500     AUTHOR.             D M HARWELL.                                    
001600*                                                                        
001700     INSTALLATION.       APPLEWOOD COMPUTERS - ATS GROUP.                
001800*                                                                        
001900     DATE-WRITTEN.       04/12/1985.                                     
002000*                                                                        
002100     DATE-COMPILED.                                                      
002200*                                                                        
002300     SECURITY.           APPLEWOOD COMPUTERS ATS SUITE.                  
002400*                         FOR INTERNAL CONTRACTOR-PLACEMENT              
002500*                         USE ONLY - NOT FOR RESALE.                     
002600*                                                                        
002700* REMARKS.               SHORTLISTER STEP OF THE ATS NIGHTLY             
002800*                         SUITE.  RUNS THE THREE QUALIFICATION           
002900*                         RULES (EXPERIENCE, COMPENSATION,               
003000*                         LOCATION) AGAINST EACH COMPRESSED              
003100*                         FLAT PROFILE AND WRITES A LEAD                 
003200*                         RECORD FOR EVERY APPLICANT THAT                
003300*                         PASSES ALL THREE.  THE SUBSTRING               
003400*                         SEARCH AT BZ000 REPLACES A CALL TO             
003500*                         A CASE-FOLDING FUNCTION WE DO NOT              
003600*                         HAVE ON THIS COMPILER.                         
003700*                                                                        
003800* CALLED MODULES.        NONE.                                           
003900*                                                                        
004000*----------------------------------------------------------------        
004100* CHANGE LOG.                                                            
004200*----------------------------------------------------------------        
004300* 04/12/1985 DMH  1.00   CREATED - RULE ENGINE STRUCTURE TAKEN           
004400*                        FROM THE PAYROLL CHECK/EMPLOYEE                 
004500*                        MATCH IN PYRGSTR.                               
004600* 21/12/1985 DMH  1.01   TIER-1 COMPANY MATCH ADDED AS THE               
004700*                        SECOND LEG OF THE EXPERIENCE RULE -             
004800*                        FIRST CUT ONLY TESTED YEARS.                    
004900* 08/01/1986 RPT  1.02   EXPERIENCE-YEARS ROUNDING CHANGED TO            
005000*                        HALF-UP TO MATCH THE SPEC SHEET FROM            
005100*                        PLACEMENTS, TICKET ATS-011.                     
005200* 14/03/1989 DMH  1.03   COMPENSATION FAILURE REASON NOW                 
005300*                        LISTS EACH VIOLATED SUB-CONDITION               
005400*                        INSTEAD OF A GENERIC MESSAGE.                   
005500* 22/06/1994 DMH  1.04   Y2K REVIEW - DATE ARITHMETIC USES               
005600*                        CCYY THROUGHOUT, NO CHANGE NEEDED.              
005700* 18/02/1999 SGK  1.05   FORMAL Y2K SIGN-OFF - NO CODE CHANGE.           
005800* 11/07/2002 DMH  1.06   MISSING-PROFILE PATH NOW STILL                  
005900*                        PRODUCES AN EVALUATION-SUMMARY BLOCK            
006000*                        INSTEAD OF SKIPPING THE REPORT LINE -           
006100*                        NIGHT-OPS COULDN'T TELL WHY A                   
006200*                        RECORD WAS MISSING, TICKET OPS-230.             
006300* 23/01/2026 DMH  1.07   RENUMBERED PARAGRAPHS TO AAXXX/ZZXXX
006400*                        HOUSE STYLE DURING ATS REVIEW.
006410* 09/08/2026 DMH  1.08   RUN REPORT NOW OPENS WITH A RUN-DATE
006420*                        HEADER LINE VIA WSAPDAT'S WS-UK -
006430*                        TICKET ATS-022.
006500*----------------------------------------------------------------
006600*                                                                        
006700 ENVIRONMENT DIVISION.                                                   
006800*================================                                        
006900*                                                                        
007000 COPY "ENVDIV.COB".                                                      
007100*                                                                        
007200 INPUT-OUTPUT SECTION.                                                   
007300 FILE-CONTROL.                                                           
007400     COPY "SELAPAPL.COB".                                                
007500     COPY "SELAPPRO.COB".                                                
007600     COPY "SELAPSL.COB".                                                 
007700     COPY "SELAPRPT.COB".                                                
007800*                                                                        
007900 DATA DIVISION.                                                          
008000*================================                                        
008100*                                                                        
008200 FILE SECTION.                                                           
008300*                                                                        
008400 COPY "FDAPAPL.COB".                                                     
008500 COPY "FDAPPRO.COB".                                                     
008600 COPY "FDAPSL.COB".                                                      
008700 COPY "FDAPRPT.COB".                                                     
008800*                                                                        
008900 WORKING-STORAGE SECTION.                                                
009000*-----------------------                                                 
009100*                                                                        
009200 77  PROG-NAME               PIC X(17) VALUE "APSHORT (1.08)".
009300*                                                                        
009400 COPY "WSAPDAT.COB".                                                     
009500 COPY "WSAPTBL.COB".                                                     
009600 COPY "WSCALL.COB".                                                      
009700*                                                                        
009800 01  WS-DATA.                                                            
009900     03  AP-APL-STATUS       PIC XX.                                     
010000     03  FP-PROF-STATUS      PIC XX.                                     
010100     03  SL-LEAD-STATUS      PIC XX.                                     
010200     03  AP-PRT-STATUS       PIC XX.                                     
010300     03  AP-APL-EOF          PIC X      VALUE "N".                       
010310         88  AP-APL-AT-EOF       VALUE "Y".                               
010400     03  WS-FP-EOF           PIC X      VALUE "N".                       
010410         88  WS-FP-AT-EOF        VALUE "Y".                               
010500     03  WS-FP-FOUND         PIC X      VALUE "N".                       
010510         88  WS-FP-WAS-FOUND     VALUE "Y".                               
010600     03  FILLER              PIC X(04).                                  
010700*                                                                        
010800 01  WS-COUNTERS.                                                        
010900     03  WS-EVALUATED-COUNT  PIC 9(06)  COMP VALUE ZERO.                 
011000     03  WS-SHORTLISTED-COUNT PIC 9(06) COMP VALUE ZERO.                 
011100     03  WS-REJECTED-COUNT   PIC 9(06)  COMP VALUE ZERO.                 
011200     03  WS-DENOM            PIC 9(06)  COMP VALUE ZERO.                 
011300     03  WS-SHORTLIST-RATE   PIC 9(03)V9.                                
011400     03  FILLER              PIC X(04).                                  
011500*                                                                        
011600 01  WS-RULE-RESULTS.                                                    
011700     03  WS-EXP-RESULT       PIC X(04).                                  
011800     03  WS-EXP-REASON       PIC X(60).                                  
011900     03  WS-COMP-RESULT      PIC X(04).                                  
012000     03  WS-COMP-REASON      PIC X(60).                                  
012100     03  WS-COMP-PTR         PIC 9(03)  COMP.                            
012200     03  WS-LOC-RESULT       PIC X(04).                                  
012300     03  WS-LOC-REASON       PIC X(60).                                  
012400     03  WS-TIER1-FOUND      PIC X      VALUE "N".                       
012410         88  WS-TIER1-WAS-FOUND     VALUE "Y".                            
012500     03  WS-MATCHED-TIER1    PIC X(15)  VALUE SPACES.                    
012600     03  WS-LOC-FOUND        PIC X      VALUE "N".                       
012610         88  WS-LOC-WAS-FOUND       VALUE "Y".                            
012700     03  WS-MATCHED-LOCATION PIC X(15)  VALUE SPACES.                    
012800     03  WX-SCAN-IDX         PIC 9(02)  COMP.                            
012900     03  T1-SCAN-IDX         PIC 9(02)  COMP.                            
013000     03  LOC-SCAN-IDX        PIC 9(02)  COMP.                            
013100     03  FILLER              PIC X(08).                                  
013200*                                                                        
013300 01  WS-EXPERIENCE-CALC.                                                 
013400     03  WS-TOTAL-MONTHS     PIC S9(05) COMP VALUE ZERO.                 
013500     03  WS-TOTAL-YEARS      PIC 9(03)V9.                                
013600     03  WS-XP-IDX           PIC 9(02)  COMP.                            
013700     03  WS-END-DATE9        PIC 9(08)  COMP.                            
013800     03  WS-START-YEAR       PIC 9(04)  COMP.                            
013900     03  WS-START-REM        PIC 9(04)  COMP.                            
014000     03  WS-START-MONTH      PIC 9(02)  COMP.                            
014100     03  WS-START-DAY        PIC 9(02)  COMP.                            
014200     03  WS-END-YEAR         PIC 9(04)  COMP.                            
014300     03  WS-END-REM          PIC 9(04)  COMP.                            
014400     03  WS-END-MONTH        PIC 9(02)  COMP.                            
014500     03  WS-END-DAY          PIC 9(02)  COMP.                            
014600     03  WS-ENTRY-MONTHS     PIC S9(05) COMP.                            
014700     03  FILLER              PIC X(04).                                  
014800*                                                                        
014900 01  WS-SUBSTRING-WORK.                                                  
015000     03  WS-SUB-HAYSTACK     PIC X(30).                                  
015100     03  WS-SUB-NEEDLE       PIC X(15).                                  
015200     03  WS-SUB-HAY-LEN      PIC 9(02)  COMP VALUE 30.                   
015300     03  WS-SUB-NEED-LEN     PIC 9(02)  COMP.                            
015400     03  WS-SUB-START        PIC 9(02)  COMP.                            
015500     03  WS-SUB-FOUND        PIC X      VALUE "N".                       
015510         88  WS-SUB-WAS-FOUND       VALUE "Y".                            
015600     03  FILLER              PIC X(04).                                  
015700*                                                                        
015800 01  WS-PRINT-LINE.                                                      
015900     03  WS-PL-TEXT          PIC X(80)  VALUE SPACES.                    
016000     03  WS-PL-ID            PIC X(10)  VALUE SPACES.                    
016100     03  WS-PL-NUMBER        PIC ZZZ,ZZ9.                                
016200     03  WS-PL-RATE          PIC ZZZ9.9.                                 
016300     03  FILLER              PIC X(34) VALUE SPACES.                     
016400*                                                                        
016500 01  ERROR-MESSAGES.                                                     
016600     03  AT020               PIC X(36) VALUE                             
016700         "AT020 SHORTLISTER - PROFILE MISSING".                          
016800*                                                                        
016900 01  ERROR-CODE              PIC 999.                                    
017000*                                                                        
017100 LINKAGE SECTION.                                                        
017200****************                                                         
017300*                                                                        
017400 COPY "WSAPCYL.COB".                                                     
017500 01  LK-TERM-CODE             PIC 99.                                    
017600*                                                                        
017700 PROCEDURE DIVISION USING CY-CYCLE-CONTROL LK-TERM-CODE.                 
017800*================================                                        
017900*                                                                        
018000 AA000-MAIN-SECTION SECTION.                                             
018100***************************                                              
018200*                                                                        
018300     PERFORM   AB000-OPEN-FILES THRU AB000-EXIT.                         
018400     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
018500     PERFORM   AD000-PROCESS-ONE THRU AD000-EXIT                         
018600               UNTIL AP-APL-EOF = "Y".                                   
018700     PERFORM   AE000-CLOSE-FILES THRU AE000-EXIT.                        
018800     PERFORM   ZZ090-WRITE-TOTALS THRU ZZ090-EXIT.                       
018900     MOVE      ZERO TO LK-TERM-CODE.                                     
019000     GOBACK.                                                             
019100*                                                                        
019200 AB000-OPEN-FILES.                                                       
019300     OPEN      I-O AP-APPLICANT-FILE.                                    
019400     OPEN      INPUT FP-PROFILE-FILE.                                    
019500     OPEN      OUTPUT SL-LEAD-FILE.                                      
019600     OPEN      EXTEND AP-PRINT-FILE.                                     
019700     PERFORM   AE011-FP-ADVANCE THRU AE011-EXIT.                         
019800 AB000-EXIT.                                                             
019900     EXIT.                                                               
020000*                                                                        
020100 AC000-READ-APPLICANT.                                                   
020200     READ      AP-APPLICANT-FILE                                         
020300               AT END MOVE "Y" TO AP-APL-EOF.                            
020400 AC000-EXIT.                                                             
020500     EXIT.                                                               
020600*                                                                        
020700 AD000-PROCESS-ONE.                                                      
020800     IF        AP-COMPRESSED-FLAG NOT = "Y"                              
020900               OR AP-SHORTLIST-STATUS NOT = SPACES                       
021000               GO TO AD000-NEXT.                                         
021100     ADD       1 TO WS-EVALUATED-COUNT.                                  
021200     PERFORM   AE010-FIND-PROFILE THRU AE010-EXIT.                       
021300     IF        WS-FP-FOUND = "N"                                         
021400               PERFORM AM000-MISSING-PROFILE THRU AM000-EXIT             
021500               GO TO AD000-NEXT.                                         
021600     PERFORM   AF000-CALC-EXPERIENCE THRU AF000-EXIT.                    
021700     PERFORM   AG000-EXPERIENCE-RULE THRU AG000-EXIT.                    
021800     PERFORM   AI000-COMPENSATION-RULE THRU AI000-EXIT.                  
021900     PERFORM   AH000-LOCATION-RULE THRU AH000-EXIT.                      
022000     PERFORM   AJ000-FINAL-DECISION THRU AJ000-EXIT.                     
022100 AD000-NEXT.                                                             
022200     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
022300 AD000-EXIT.                                                             
022400     EXIT.                                                               
022500*                                                                        
022600 AE000-CLOSE-FILES.                                                      
022700     CLOSE     AP-APPLICANT-FILE.                                        
022800     CLOSE     FP-PROFILE-FILE.                                          
022900     CLOSE     SL-LEAD-FILE.                                             
023000     CLOSE     AP-PRINT-FILE.                                            
023100 AE000-EXIT.                                                             
023200     EXIT.                                                               
023300*                                                                        
023400 AE010-FIND-PROFILE.                                                     
023500*    FLAT-PROFILES IS WRITTEN BY THE COMPRESSOR IN                       
023600*    APPLICANT-ID ORDER, SO A SIMPLE ADVANCE-AND-MATCH                   
023700*    AGAINST IT WORKS HERE TOO.                                          
023800     PERFORM   AE011-FP-ADVANCE THRU AE011-EXIT                          
023900               UNTIL WS-FP-EOF = "Y"                                     
024000               OR    FP-APPLICANT-ID NOT LESS THAN                       
024100                     AP-APPLICANT-ID.                                    
024200     MOVE      "N" TO WS-FP-FOUND.                                       
024300     IF        WS-FP-EOF = "N"                                           
024400               AND  FP-APPLICANT-ID = AP-APPLICANT-ID                    
024500               MOVE "Y" TO WS-FP-FOUND.                                  
024600 AE010-EXIT.                                                             
024700     EXIT.                                                               
024800*                                                                        
024900 AE011-FP-ADVANCE.                                                       
025000     READ      FP-PROFILE-FILE                                           
025100               AT END MOVE "Y" TO WS-FP-EOF.                             
025200 AE011-EXIT.                                                             
025300     EXIT.                                                               
025400*                                                                        
025500 AF000-CALC-EXPERIENCE.                                                  
025600*    TOTAL-EXPERIENCE-IN-MONTHS ALGORITHM, SHARED WITH                   
025700*    APEVALPP - SEE AF010 FOR THE PER-ENTRY RULES.                       
025800     MOVE      ZERO TO WS-TOTAL-MONTHS.                                  
025900     PERFORM   AF010-CALC-ONE-ENTRY THRU AF010-EXIT                      
026000               VARYING WS-XP-IDX FROM 1 BY 1                             
026100               UNTIL WS-XP-IDX > FP-EXPERIENCE-COUNT.                    
026200     COMPUTE   WS-TOTAL-YEARS ROUNDED = WS-TOTAL-MONTHS / 12.            
026300 AF000-EXIT.                                                             
026400     EXIT.                                                               
026500*                                                                        
026600 AF010-CALC-ONE-ENTRY.                                                   
026700     IF        FP-WX-START-DATE (WS-XP-IDX) = ZERO                       
026800               GO TO AF010-EXIT                                          
026900     END-IF.                                                             
027000     IF        FP-WX-CURRENT-FLAG (WS-XP-IDX) = "Y"                      
027100               MOVE CY-PROCESS-DATE9 TO WS-END-DATE9                     
027200     ELSE                                                                
027300               IF   FP-WX-END-DATE (WS-XP-IDX) = ZERO                    
027400                    GO TO AF010-EXIT                                     
027500               ELSE                                                      
027600                    MOVE FP-WX-END-DATE (WS-XP-IDX) TO                   
027700                         WS-END-DATE9                                    
027800               END-IF                                                    
027900     END-IF.                                                             
028000     DIVIDE    FP-WX-START-DATE (WS-XP-IDX) BY 10000                     
028100               GIVING WS-START-YEAR REMAINDER WS-START-REM.              
028200     DIVIDE    WS-START-REM BY 100                                       
028300               GIVING WS-START-MONTH REMAINDER WS-START-DAY.             
028400     DIVIDE    WS-END-DATE9 BY 10000                                     
028500               GIVING WS-END-YEAR REMAINDER WS-END-REM.                  
028600     DIVIDE    WS-END-REM BY 100                                         
028700               GIVING WS-END-MONTH REMAINDER WS-END-DAY.                 
028800     COMPUTE   WS-ENTRY-MONTHS =                                         
028900               (WS-END-YEAR - WS-START-YEAR) * 12 +                      
029000               (WS-END-MONTH - WS-START-MONTH).                          
029100     IF        WS-ENTRY-MONTHS > ZERO                                    
029200               ADD WS-ENTRY-MONTHS TO WS-TOTAL-MONTHS.                   
029300 AF010-EXIT.                                                             
029400     EXIT.                                                               
029500*                                                                        
029600 AG000-EXPERIENCE-RULE.                                                  
029700     IF        WS-TOTAL-YEARS NOT LESS THAN                              
029800               AP-MIN-EXPERIENCE-YEARS                                   
029900               MOVE "PASS" TO WS-EXP-RESULT                              
030000               MOVE "TOTAL EXPERIENCE MEETS 4.0 YEAR MINIMUM"            
030100                    TO WS-EXP-REASON                                     
030200     ELSE                                                                
030300               PERFORM AG010-CHECK-TIER1 THRU AG010-EXIT                 
030400               IF   WS-TIER1-FOUND = "Y"                                 
030500                    MOVE "PASS" TO WS-EXP-RESULT                         
030600                    STRING "TIER-1 COMPANY MATCHED - "                   
030700                           DELIMITED BY SIZE                             
030800                           WS-MATCHED-TIER1 DELIMITED BY SPACE           
030900                           INTO WS-EXP-REASON                            
031000               ELSE                                                      
031100                    MOVE "FAIL" TO WS-EXP-RESULT                         
031200                    MOVE                                                 
031300               "UNDER 4.0 YEARS AND NO TIER-1 COMPANY FOUND"             
031400                         TO WS-EXP-REASON                                
031500               END-IF                                                    
031600     END-IF.                                                             
031700 AG000-EXIT.                                                             
031800     EXIT.                                                               
031900*                                                                        
032000 AG010-CHECK-TIER1.                                                      
032100     MOVE      "N" TO WS-TIER1-FOUND.                                    
032200     PERFORM   AG011-TIER1-TEST THRU AG011-EXIT                          
032300               VARYING WX-SCAN-IDX FROM 1 BY 1                           
032400                    UNTIL WX-SCAN-IDX > FP-EXPERIENCE-COUNT              
032500                    OR WS-TIER1-FOUND = "Y"                              
032600               AFTER T1-SCAN-IDX FROM 1 BY 1                             
032700                    UNTIL T1-SCAN-IDX > 20                               
032800                    OR WS-TIER1-FOUND = "Y".                             
032900 AG010-EXIT.                                                             
033000     EXIT.                                                               
033100*                                                                        
033200 AG011-TIER1-TEST.                                                       
033300     MOVE      FP-WX-COMPANY (WX-SCAN-IDX) TO WS-SUB-HAYSTACK.           
033400     MOVE      AP-TIER1-NAME (T1-SCAN-IDX) TO WS-SUB-NEEDLE.             
033500     PERFORM   BZ000-SUBSTRING-SEARCH THRU BZ000-EXIT.                   
033600     IF        WS-SUB-FOUND = "Y"                                        
033700               MOVE "Y" TO WS-TIER1-FOUND                                
033800               MOVE AP-TIER1-NAME (T1-SCAN-IDX) TO                       
033900                    WS-MATCHED-TIER1.                                    
034000 AG011-EXIT.                                                             
034100     EXIT.                                                               
034200*                                                                        
034300 AH000-LOCATION-RULE.                                                    
034400     MOVE      "N" TO WS-LOC-FOUND.                                      
034500     PERFORM   AH010-LOCATION-TEST THRU AH010-EXIT                       
034600               VARYING LOC-SCAN-IDX FROM 1 BY 1                          
034700               UNTIL LOC-SCAN-IDX > 29                                   
034800               OR WS-LOC-FOUND = "Y".                                    
034900     IF        WS-LOC-FOUND = "Y"                                        
035000               MOVE "PASS" TO WS-LOC-RESULT                              
035100               STRING "LOCATION MATCHES ALLOWED REGION - "               
035200                      DELIMITED BY SIZE                                  
035300                      WS-MATCHED-LOCATION DELIMITED BY SPACE             
035400                      INTO WS-LOC-REASON                                 
035500     ELSE                                                                
035600               MOVE "FAIL" TO WS-LOC-RESULT                              
035700               MOVE "LOCATION NOT IN ALLOWED REGION LIST"                
035800                    TO WS-LOC-REASON                                     
035900     END-IF.                                                             
036000 AH000-EXIT.                                                             
036100     EXIT.                                                               
036200*                                                                        
036300 AH010-LOCATION-TEST.                                                    
036400     MOVE      FP-LOCATION TO WS-SUB-HAYSTACK.                           
036500     MOVE      AP-LOCATION-NAME (LOC-SCAN-IDX) TO WS-SUB-NEEDLE.         
036600     PERFORM   BZ000-SUBSTRING-SEARCH THRU BZ000-EXIT.                   
036700     IF        WS-SUB-FOUND = "Y"                                        
036800               MOVE "Y" TO WS-LOC-FOUND                                  
036900               MOVE AP-LOCATION-NAME (LOC-SCAN-IDX) TO                   
037000                    WS-MATCHED-LOCATION.                                 
037100 AH010-EXIT.                                                             
037200     EXIT.                                                               
037300*                                                                        
037400 AI000-COMPENSATION-RULE.                                                
037500     IF        FP-CURRENCY = "USD"                                       
037600               AND FP-PREFERRED-RATE NOT > AP-MAX-HOURLY-RATE-USD        
037700               AND FP-AVAILABILITY NOT < AP-MIN-AVAILABILITY-HRS         
037800               MOVE "PASS" TO WS-COMP-RESULT                             
037900               MOVE                                                      
038000           "CURRENCY, RATE AND AVAILABILITY ALL WITHIN LIMITS"           
038100                    TO WS-COMP-REASON                                    
038200     ELSE                                                                
038300               MOVE "FAIL" TO WS-COMP-RESULT                             
038400               PERFORM AI010-BUILD-COMP-REASON THRU AI010-EXIT           
038500     END-IF.                                                             
038600 AI000-EXIT.                                                             
038700     EXIT.                                                               
038800*                                                                        
038900 AI010-BUILD-COMP-REASON.                                                
039000     MOVE      SPACES TO WS-COMP-REASON.                                 
039100     MOVE      1 TO WS-COMP-PTR.                                         
039200     IF        FP-CURRENCY NOT = "USD"                                   
039300               STRING "CURRENCY NOT USD; " DELIMITED BY SIZE             
039400                      INTO WS-COMP-REASON                                
039500                      WITH POINTER WS-COMP-PTR                           
039600     END-IF.                                                             
039700     IF        FP-PREFERRED-RATE > AP-MAX-HOURLY-RATE-USD                
039800               STRING "RATE OVER 100; " DELIMITED BY SIZE                
039900                      INTO WS-COMP-REASON                                
040000                      WITH POINTER WS-COMP-PTR                           
040100     END-IF.                                                             
040200     IF        FP-AVAILABILITY < AP-MIN-AVAILABILITY-HRS                 
040300               STRING "AVAILABILITY UNDER 20 HOURS; "                    
040400                      DELIMITED BY SIZE                                  
040500                      INTO WS-COMP-REASON                                
040600                      WITH POINTER WS-COMP-PTR                           
040700     END-IF.                                                             
040800 AI010-EXIT.                                                             
040900     EXIT.                                                               
041000*                                                                        
041100 AJ000-FINAL-DECISION.                                                   
041200     IF        WS-EXP-RESULT = "PASS"                                    
041300               AND WS-COMP-RESULT = "PASS"                               
041400               AND WS-LOC-RESULT = "PASS"                                
041500               MOVE "SHORTLISTED" TO AP-SHORTLIST-STATUS                 
041600               PERFORM AK000-WRITE-LEAD THRU AK000-EXIT                  
041700               ADD  1 TO WS-SHORTLISTED-COUNT                            
041800     ELSE                                                                
041900               MOVE "REJECTED" TO AP-SHORTLIST-STATUS                    
042000               ADD  1 TO WS-REJECTED-COUNT                               
042100     END-IF.                                                             
042200     REWRITE   AP-APPLICANT-RECORD.                                      
042300     PERFORM   AL000-SUMMARY-REPORT THRU AL000-EXIT.                     
042400 AJ000-EXIT.                                                             
042500     EXIT.                                                               
042600*                                                                        
042700 AK000-WRITE-LEAD.                                                       
042800     MOVE      SPACES TO SL-LEAD-RECORD.                                 
042900     MOVE      AP-APPLICANT-ID TO SL-APPLICANT-ID.                       
043000     MOVE      FP-FULL-NAME TO SL-NAME.                                  
043100     MOVE      FP-LOCATION TO SL-LOCATION.                               
043200     MOVE      FP-PREFERRED-RATE TO SL-RATE.                             
043300     MOVE      FP-CURRENCY TO SL-CURRENCY.                               
043400     MOVE      FP-AVAILABILITY TO SL-AVAILABILITY.                       
043500     MOVE      WS-EXP-REASON TO SL-EXPERIENCE-REASON.                    
043600     MOVE      WS-COMP-REASON TO SL-COMPENSATION-REASON.                 
043700     MOVE      WS-LOC-REASON TO SL-LOCATION-REASON.                      
043800     MOVE      "Y" TO SL-AUTO-GENERATED.                                 
043900     MOVE      CY-CURRENT-SEQ TO SL-CREATED-SEQ.                         
044000     WRITE     SL-LEAD-RECORD.                                           
044100     MOVE      SPACES TO WS-PRINT-LINE.                                  
044200     STRING    "LEAD: " DELIMITED BY SIZE                                
044300               FP-FULL-NAME DELIMITED BY SIZE                            
044400               " - " DELIMITED BY SIZE                                   
044500               FP-LOCATION DELIMITED BY SIZE                             
044600               INTO WS-PL-TEXT.                                          
044700     MOVE      AP-APPLICANT-ID TO WS-PL-ID.                              
044800     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
044900     MOVE      SPACES TO WS-PRINT-LINE.                                  
045000     MOVE      "  RATE/AVAIL/AUTO-SHORTLISTED STAMP -->"                 
045100               TO WS-PL-TEXT.                                            
045200     MOVE      FP-PREFERRED-RATE TO WS-PL-RATE.                          
045300     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
045400 AK000-EXIT.                                                             
045500     EXIT.                                                               
045600*                                                                        
045700 AL000-SUMMARY-REPORT.                                                   
045800*    EVALUATION-SUMMARY BLOCK, ONE SET OF LINES PER                      
045900*    APPLICANT EVALUATED, WRITTEN TO THE SHARED RUN REPORT.              
046000     MOVE      SPACES TO WS-PRINT-LINE.                                  
046100     MOVE      "EVALUATION SUMMARY:" TO WS-PL-TEXT.                      
046200     MOVE      AP-APPLICANT-ID TO WS-PL-ID.                              
046300     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
046400     MOVE      SPACES TO WS-PRINT-LINE.                                  
046500     STRING    "  EXPERIENCE:   " DELIMITED BY SIZE                      
046600               WS-EXP-RESULT DELIMITED BY SIZE                           
046700               " - " DELIMITED BY SIZE                                   
046800               WS-EXP-REASON DELIMITED BY SIZE                           
046900               INTO WS-PL-TEXT.                                          
047000     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
047100     MOVE      SPACES TO WS-PRINT-LINE.                                  
047200     STRING    "  COMPENSATION: " DELIMITED BY SIZE                      
047300               WS-COMP-RESULT DELIMITED BY SIZE                          
047400               " - " DELIMITED BY SIZE                                   
047500               WS-COMP-REASON DELIMITED BY SIZE                          
047600               INTO WS-PL-TEXT.                                          
047700     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
047800     MOVE      SPACES TO WS-PRINT-LINE.                                  
047900     STRING    "  LOCATION:     " DELIMITED BY SIZE                      
048000               WS-LOC-RESULT DELIMITED BY SIZE                           
048100               " - " DELIMITED BY SIZE                                   
048200               WS-LOC-REASON DELIMITED BY SIZE                           
048300               INTO WS-PL-TEXT.                                          
048400     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
048500     MOVE      SPACES TO WS-PRINT-LINE.                                  
048600     STRING    "FINAL STATUS: " DELIMITED BY SIZE                        
048700               AP-SHORTLIST-STATUS DELIMITED BY SIZE                     
048800               INTO WS-PL-TEXT.                                          
048900     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
049000 AL000-EXIT.                                                             
049100     EXIT.                                                               
049200*                                                                        
049300 AM000-MISSING-PROFILE.                                                  
049400     ADD       1 TO WS-REJECTED-COUNT.                                   
049500     MOVE      "REJECTED" TO AP-SHORTLIST-STATUS.                        
049600     REWRITE   AP-APPLICANT-RECORD.                                      
049700     MOVE      "FAIL" TO WS-EXP-RESULT.                                  
049800     MOVE      "FAIL" TO WS-COMP-RESULT.                                 
049900     MOVE      "FAIL" TO WS-LOC-RESULT.                                  
050000     MOVE      AT020 TO WS-EXP-REASON.                                   
050100     MOVE      AT020 TO WS-COMP-REASON.                                  
050200     MOVE      AT020 TO WS-LOC-REASON.                                   
050300     PERFORM   AL000-SUMMARY-REPORT THRU AL000-EXIT.                     
050400 AM000-EXIT.                                                             
050500     EXIT.                                                               
050600*                                                                        
050700 BZ000-SUBSTRING-SEARCH.                                                  
050800*    CASE-INSENSITIVE TEST - IS WS-SUB-NEEDLE (TRIMMED)                   
050900*    CONTAINED ANYWHERE IN WS-SUB-HAYSTACK.  WRITTEN                      
051000*    LONGHAND AS THIS COMPILER HAS NO CASE-FOLD FUNCTION.                 
051100     INSPECT   WS-SUB-HAYSTACK CONVERTING                                 
051200               "abcdefghijklmnopqrstuvwxyz" TO                            
051300               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
051400     INSPECT   WS-SUB-NEEDLE CONVERTING                                   
051500               "abcdefghijklmnopqrstuvwxyz" TO                            
051600               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
051700     MOVE      15 TO WS-SUB-NEED-LEN.                                    
051800     PERFORM   BZ010-TRIM-NEEDLE THRU BZ010-EXIT                         
051900               VARYING WS-SUB-NEED-LEN FROM 15 BY -1                     
052000               UNTIL WS-SUB-NEED-LEN = 0                                 
052100               OR WS-SUB-NEEDLE (WS-SUB-NEED-LEN:1) NOT = SPACE.         
052200     MOVE      "N" TO WS-SUB-FOUND.                                      
052300     IF        WS-SUB-NEED-LEN = 0                                       
052400               GO TO BZ000-EXIT.                                         
052500     MOVE      1 TO WS-SUB-START.                                        
052600     PERFORM   BZ020-TEST-WINDOW THRU BZ020-EXIT                         
052700               VARYING WS-SUB-START FROM 1 BY 1                          
052800               UNTIL WS-SUB-START + WS-SUB-NEED-LEN - 1 >                
052900                     WS-SUB-HAY-LEN                                      
053000               OR WS-SUB-FOUND = "Y".                                    
053100 BZ000-EXIT.                                                             
053200     EXIT.                                                               
053300*                                                                        
053400 BZ010-TRIM-NEEDLE.                                                      
053500     CONTINUE.                                                           
053600 BZ010-EXIT.                                                             
053700     EXIT.                                                               
053800*                                                                        
053900 BZ020-TEST-WINDOW.                                                      
054000     IF        WS-SUB-HAYSTACK (WS-SUB-START : WS-SUB-NEED-LEN)          
054100               = WS-SUB-NEEDLE (1 : WS-SUB-NEED-LEN)                     
054200               MOVE "Y" TO WS-SUB-FOUND.                                 
054300 BZ020-EXIT.                                                             
054400     EXIT.                                                               
054500*                                                                        
054600 ZZ090-WRITE-TOTALS.
054605     MOVE      CY-PROCESS-DD TO WS-DAYS.
054610     MOVE      CY-PROCESS-MM TO WS-MONTH.
054615     MOVE      CY-PROCESS-CC TO WS-YEAR (1:2).
054620     MOVE      CY-PROCESS-YY TO WS-YEAR (3:2).
054625     MOVE      SPACES TO WS-PRINT-LINE.
054630     MOVE      "SHORTLISTER - RUN DATE" TO WS-PL-TEXT.
054635     MOVE      WS-DATE TO WS-PL-ID.
054640     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.
054700     IF        WS-EVALUATED-COUNT = ZERO
054800               MOVE 1 TO WS-DENOM                                        
054900     ELSE                                                                
055000               MOVE WS-EVALUATED-COUNT TO WS-DENOM                       
055100     END-IF.                                                             
055200     COMPUTE   WS-SHORTLIST-RATE ROUNDED =                               
055300               (WS-SHORTLISTED-COUNT * 100) / WS-DENOM.                  
055400     MOVE      SPACES TO WS-PRINT-LINE.                                  
055500     MOVE      "SHORTLISTER - APPLICANTS EVALUATED" TO                   
055600               WS-PL-TEXT.                                               
055700     MOVE      WS-EVALUATED-COUNT TO WS-PL-NUMBER.                       
055800     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
055900     MOVE      SPACES TO WS-PRINT-LINE.                                  
056000     MOVE      "SHORTLISTER - SHORTLISTED" TO WS-PL-TEXT.                
056100     MOVE      WS-SHORTLISTED-COUNT TO WS-PL-NUMBER.                     
056200     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
056300     MOVE      SPACES TO WS-PRINT-LINE.                                  
056400     MOVE      "SHORTLISTER - REJECTED" TO WS-PL-TEXT.                   
056500     MOVE      WS-REJECTED-COUNT TO WS-PL-NUMBER.                        
056600     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
056700     MOVE      SPACES TO WS-PRINT-LINE.                                  
056800     MOVE      "SHORTLISTER - SHORTLIST RATE PERCENT" TO                 
056900               WS-PL-TEXT.                                               
057000     MOVE      WS-SHORTLIST-RATE TO WS-PL-RATE.                          
057100     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
057200     MOVE      SPACES TO WS-PRINT-LINE.                                  
057300     MOVE      "SHORTLISTER - LEADS CREATED" TO WS-PL-TEXT.              
057400     MOVE      WS-SHORTLISTED-COUNT TO WS-PL-NUMBER.                     
057500     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
057600 ZZ090-EXIT.                                                             
057700     EXIT.                                                               
