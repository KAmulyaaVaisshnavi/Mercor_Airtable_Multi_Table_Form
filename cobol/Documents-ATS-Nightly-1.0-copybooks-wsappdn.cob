000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR THE "NEW" PERSONAL-DETAILS   *                  
000400*      OUTPUT FILE BUILT BY APDECMP - OLD/NEW MASTER  *                  
000500*      PAIR, SAME SHAPE AS WSAPPD.COB.                *                  
000600*******************************************************                  
000700*                                                                        
000800* 18/12/25 DMH - CREATED - APDECMP CANNOT OPEN PERSDTL                   
000900*                I-O AND REWRITE IN PLACE BECAUSE A                      
001000*                DECOMPRESS CAN INSERT A BRAND NEW KEY,                  
001100*                SO WE RUN THE CLASSIC OLD-MASTER/                       
001200*                NEW-MASTER PASS AND LET NIGHT-OPS JCL                   
001300*                RENAME NPERSDTL OVER PERSDTL ON A                       
001400*                CLEAN RUN, TICKET ATS-018.                              
001500*                                                                        
001600 01  NP-PERSONAL-RECORD.                                                 
001700     03  NP-APPLICANT-ID         PIC X(10).                              
001800     03  NP-FULL-NAME            PIC X(30).                              
001900     03  NP-EMAIL                PIC X(30).                              
002000     03  NP-LOCATION             PIC X(30).                              
002100     03  NP-LINKEDIN             PIC X(40).                              
002200     03  FILLER                  PIC X(04).                              
