000100*  FILE CONTROL ENTRY FOR THE FLAT-PROFILES FILE.                        
000200*      OUTPUT OF APCMPRS, INPUT TO THE OTHER THREE.                      
000300*                                                                        
000400* 03/12/25 DMH - CREATED.                                                
000500*                                                                        
000600     SELECT FP-PROFILE-FILE ASSIGN TO "FLATPROF"                         
000700         ORGANIZATION IS SEQUENTIAL                                      
000800         ACCESS MODE IS SEQUENTIAL                                       
000900         STATUS IS FP-PROF-STATUS.                                       
