000100*****************************************************************        
000200*                                                                        
000300*                ATS NIGHTLY CYCLE - START OF CYCLE                      
000400*          ESTABLISHES THE CYCLE SEQUENCE NUMBER AND                     
000500*          PROCESSING DATE, THEN CHAINS THE FOUR STEPS                   
000600*                                                                        
000700*****************************************************************        
000800*                                                                        
000900 IDENTIFICATION DIVISION.                                                
001000*================================                                        
001100*                                                                        
001200     PROGRAM-ID.         APCTL00.                                        
001300*                                                                        
001400     AUTHOR.             D M HARWELL.                                    
001500*                                                                        
001600     INSTALLATION.       APPLEWOOD COMPUTERS - ATS GROUP.                
001700*                                                                        
001800     DATE-WRITTEN.       02/12/1985.                                     
001900*                                                                        
002000     DATE-COMPILED.                                                      
002100*                                                                        
002200     SECURITY.           APPLEWOOD COMPUTERS ATS SUITE.                  
002300*                         FOR INTERNAL CONTRACTOR-PLACEMENT              
002400*                         USE ONLY - NOT FOR RESALE.                     
002500*                                                                        
002600* REMARKS.               START-OF-CYCLE CONTROL FOR THE ATS              
002700*                         NIGHTLY SUITE.  ADAPTED FROM THE               
002800*                         PAYROLL PY000 START-OF-DAY MODULE -            
002900*                         SAME DATE-ACCEPT IDIOM, BUT CHAINS             
003000*                         THE FOUR BATCH STEPS INSTEAD OF A              
003100*                         MENU.                                          
003200*                                                                        
003300* CALLED MODULES.        APCMPRS, APSHORT, APDECMP, APEVALPP.            
003400*                                                                        
003500*----------------------------------------------------------------        
003600* CHANGE LOG.                                                            
003700*----------------------------------------------------------------        
003800* 02/12/1985 DMH  1.00   CREATED - TAKEN FROM PY000 START OF             
003900*                        DAY AND STRIPPED OF SCREEN I-O.                 
004000* 14/03/1989 DMH  1.01   CY-CURRENT-SEQ NOW PERSISTED ACROSS             
004100*                        RUNS VIA THE SEQUENCE COUNTER FILE              
004200*                        RATHER THAN RESET TO 1 EACH NIGHT.              
004300* 09/11/1991 RPT  1.02   ADDED DISPLAY OF CYCLE NUMBER TO                
004400*                        CONSOLE FOR OPERATOR LOG - REQUEST              
004500*                        FROM NIGHT-OPS, TICKET OPS-114.                 
004600* 22/06/1994 DMH  1.03   Y2K REVIEW - CY-PROCESS-DATE ALREADY            
004700*                        CCYY, NO CHANGE NEEDED.                         
004800* 18/02/1999 SGK  1.04   FORMAL Y2K SIGN-OFF - CENTURY WINDOW            
004900*                        CONFIRMED CORRECT, NO CODE CHANGE.              
005000* 07/08/2003 DMH  1.05   WS-TERM-CODE CHECKED AFTER EACH CALL -          
005100*                        ABORTS CHAIN ON NON-ZERO RETURN.                
005200* 23/01/2026 DMH  1.06   RENUMBERED PARAGRAPHS TO AAXXX/ZZXXX            
005300*                        HOUSE STYLE DURING ATS REVIEW.                  
005310* 09/08/2026 DMH  1.07   STARTUP BANNER NOW SHOWS THE RUN                
005320*                        DATE DD/MM/CCYY VIA WSAPDAT'S                   
005330*                        WS-UK, NOT JUST THE CYCLE NUMBER -              
005340*                        TICKET ATS-022.                                 
005400*----------------------------------------------------------------        
005500*                                                                        
005600 ENVIRONMENT DIVISION.                                                   
005700*================================                                        
005800*                                                                        
005900 COPY "ENVDIV.COB".                                                      
006000*                                                                        
006100 INPUT-OUTPUT SECTION.                                                   
006200 FILE-CONTROL.                                                           
006300     COPY "SELAPCYC.COB".                                                
006400*                                                                        
006500 DATA DIVISION.                                                          
006600*================================                                        
006700*                                                                        
006800 FILE SECTION.                                                           
006900*                                                                        
007000 COPY "FDAPCYC.COB".                                                     
007100*                                                                        
007200 WORKING-STORAGE SECTION.                                                
007300*-----------------------                                                 
007400*                                                                        
007500 77  PROG-NAME               PIC X(17) VALUE "APCTL00 (1.07)".           
007600*                                                                        
007700 COPY "WSAPDAT.COB".                                                     
007800 COPY "WSAPCYL.COB".                                                     
007900 COPY "WSCALL.COB".                                                      
008000*                                                                        
008100 01  WS-DATA.                                                            
008200     03  WS-REPLY            PIC X.                                      
008300     03  CY-SEQ-STATUS       PIC XX.                                     
008310         88  CY-SEQ-FILE-NOT-FOUND   VALUE "35".                          
008320         88  CY-SEQ-FILE-OK          VALUE "00".                          
008400     03  WSA-DATE.                                                       
008500         05  WSA-CC          PIC 99.                                     
008600         05  WSA-YY          PIC 99.                                     
008700         05  WSA-MM          PIC 99.                                     
008800         05  WSA-DD          PIC 99.                                     
008900*                                                                        
009000 01  ERROR-MESSAGES.                                                     
009100     03  AT005               PIC X(30) VALUE                             
009200         "AT005 STEP ABORTED - SEE LOG".                                 
009300*                                                                        
009400 01  ERROR-CODE              PIC 999.                                    
009500*                                                                        
009600 PROCEDURE DIVISION.                                                     
009700*================================                                        
009800*                                                                        
009900 AA000-MAIN-SECTION SECTION.                                             
010000***************************                                              
010100*                                                                        
010200     ACCEPT    WSA-DATE FROM DATE YYYYMMDD.                              
010300     MOVE      WSA-CC TO CY-PROCESS-CC.                                  
010400     MOVE      WSA-YY TO CY-PROCESS-YY.                                  
010500     MOVE      WSA-MM TO CY-PROCESS-MM.                                  
010600     MOVE      WSA-DD TO CY-PROCESS-DD.                                   
010650     MOVE      WSA-DD TO WS-DAYS.                                         
010660     MOVE      WSA-MM TO WS-MONTH.                                        
010670     MOVE      WSA-CC TO WS-YEAR (1:2).                                   
010680     MOVE      WSA-YY TO WS-YEAR (3:2).                                   
010700*                                                                         
010800     PERFORM   AB000-BUMP-CYCLE-SEQ THRU AB000-EXIT.                      
010900     DISPLAY   "APCTL00 - STARTING ATS CYCLE " CY-CURRENT-SEQ             
010910               " RUN DATE " WS-DATE.                                      
011000*                                                                        
011100     MOVE      ZERO TO WS-TERM-CODE.                                     
011200     MOVE      1 TO WS-STEP-CODE.                                        
011300     CALL      "APCMPRS" USING CY-CYCLE-CONTROL WS-TERM-CODE.            
011400     IF        WS-TERM-CODE NOT = ZERO                                   
011500               GO TO AA000-ABORT.                                        
011600*                                                                        
011700     MOVE      2 TO WS-STEP-CODE.                                        
011800     CALL      "APSHORT" USING CY-CYCLE-CONTROL WS-TERM-CODE.            
011900     IF        WS-TERM-CODE NOT = ZERO                                   
012000               GO TO AA000-ABORT.                                        
012100*                                                                        
012200     MOVE      3 TO WS-STEP-CODE.                                        
012300     CALL      "APDECMP" USING CY-CYCLE-CONTROL WS-TERM-CODE.            
012400     IF        WS-TERM-CODE NOT = ZERO                                   
012500               GO TO AA000-ABORT.                                        
012600*                                                                        
012700     MOVE      4 TO WS-STEP-CODE.                                        
012800     CALL      "APEVALPP" USING CY-CYCLE-CONTROL WS-TERM-CODE.           
012900     IF        WS-TERM-CODE NOT = ZERO                                   
013000               GO TO AA000-ABORT.                                        
013100*                                                                        
013200     DISPLAY   "APCTL00 - CYCLE " CY-CURRENT-SEQ " COMPLETE".            
013300     GO TO     AA000-EXIT.                                               
013400*                                                                        
013500 AA000-ABORT.                                                            
013600     DISPLAY   AT005 " STEP " WS-STEP-CODE.                              
013700*                                                                        
013800 AA000-EXIT.                                                             
013900     STOP RUN.                                                           
014000*                                                                        
014100 AB000-BUMP-CYCLE-SEQ.                                                   
014200*    READS THE LAST CYCLE NUMBER FROM CYCSEQ, ADDS 1,                    
014300*    AND REWRITES IT - FIRST RUN CREATES THE FILE WITH                   
014400*    A STARTING RECORD OF ZERO.                                          
014500     OPEN      I-O CY-SEQ-FILE.                                          
014600     IF        CY-SEQ-STATUS = "35"                                      
014700               OPEN  OUTPUT CY-SEQ-FILE                                  
014800               MOVE  ZERO TO CY-STORED-SEQ                               
014900               WRITE CY-SEQ-RECORD                                       
015000               CLOSE CY-SEQ-FILE                                         
015100               OPEN  I-O CY-SEQ-FILE.                                    
015200     READ      CY-SEQ-FILE.                                              
015300     ADD       1 TO CY-STORED-SEQ.                                       
015400     MOVE      CY-STORED-SEQ TO CY-CURRENT-SEQ.                          
015500     REWRITE   CY-SEQ-RECORD.                                            
015600     CLOSE     CY-SEQ-FILE.                                              
015700*                                                                        
015800 AB000-EXIT.                                                             
015900     EXIT.                                                               
