000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR THE CYCLE SEQUENCE COUNTER     *                
000400*      FILE - ONE RECORD, HOLDS THE LAST CYCLE          *                
000500*      NUMBER USED SO IT SURVIVES ACROSS RUNS.          *                
000600*******************************************************                  
000700*                                                                        
000800* 14/03/1989 DMH - CREATED WHEN CY-CURRENT-SEQ WAS                       
000900*                  MADE TO PERSIST ACROSS RUNS.                          
001000*                                                                        
001100 01  CY-SEQ-RECORD.                                                      
001200     03  CY-STORED-SEQ           PIC 9(06) COMP.                         
001300     03  FILLER                  PIC X(04).                              
