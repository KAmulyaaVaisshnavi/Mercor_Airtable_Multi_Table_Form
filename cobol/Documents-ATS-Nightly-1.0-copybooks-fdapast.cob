000100*  FD FOR THE ASSESSMENT-TEXT FILE.                                      
000200*                                                                        
000300* 07/01/26 DMH - CREATED.                                                
000400*                                                                        
000500 FD  AS-LINE-FILE                                                        
000600     LABEL RECORDS ARE OMITTED.                                          
000700 COPY "WSAPAST.COB".                                                     
