000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR THE ASSESSMENT-TEXT FILE      *                 
000400*      LINE-SEQUENTIAL INPUT TO APEVALPP - ONE LINE    *                 
000500*      PER RECORD.  A BLOCK OPENS WITH A HEADER LINE    *                
000600*      "APPLICANT-ID: " + THE 10-CHAR KEY, FOLLOWED BY  *                
000700*      "SUMMARY:" / "SCORE:" / "ISSUES:" /              *                
000800*      "FOLLOW-UPS:" LABELLED LINES UNTIL THE NEXT      *                
000900*      HEADER LINE OR END OF FILE.                      *                
001000*******************************************************                  
001100*                                                                        
001200* 07/01/26 DMH - CREATED.                                                
001300*                                                                        
001400 01  AS-LINE-RECORD.                                                     
001500     03  AS-LINE-TEXT            PIC X(96).                              
001600     03  FILLER                  PIC X(04).                              
