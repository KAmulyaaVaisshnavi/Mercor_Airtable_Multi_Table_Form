000100*****************************************************************        
000200*                                                                        
000300*                   ATS NIGHTLY CYCLE - EVALUATION POST-PROCESSOR        
000400*        READS THE ASSESSMENT-TEXT FILE LEFT BY THE ASSESSMENT           
000500*        STEP, PARSES THE LABELLED LINES FOR EACH COMPRESSED             
000600*        APPLICANT AND WRITES BACK A SCORE/SUMMARY/ISSUES                
000700*        RECORD - SEE REMARKS BELOW                                      
000800*                                                                        
000900*****************************************************************        
001000*                                                                        
001100 IDENTIFICATION DIVISION.                                                
001200*================================                                        
001300*                                                                        
001400     PROGRAM-ID.         APEVALPP.                                       
001500*                                                                        
001600     AUTHOR.             D M HARWELL.                                    
001700*                                                                        
001800     INSTALLATION.       APPLEWOOD COMPUTERS - ATS GROUP.                
001900*                                                                        
002000     DATE-WRITTEN.       12/12/1985.                                     
002100*                                                                        
002200     DATE-COMPILED.                                                      
002300*                                                                        
002400     SECURITY.           APPLEWOOD COMPUTERS ATS SUITE.                  
002500*                         FOR INTERNAL CONTRACTOR-PLACEMENT              
002600*                         USE ONLY - NOT FOR RESALE.                     
002700*                                                                        
002800* REMARKS.               EVALUATION POST-PROCESSOR STEP OF THE           
002900*                         ATS NIGHTLY SUITE.  THE ASSESSMENT             
003000*                         STEP ITSELF RUNS OUTSIDE THIS SUITE            
003100*                         AND DROPS ITS ANSWERS IN THE                   
003200*                         ASSESSMENT-TEXT FILE, ONE LABELLED             
003300*                         BLOCK PER APPLICANT - WE ONLY PARSE            
003400*                         WHAT IT LEFT BEHIND AND POST THE               
003500*                         RESULT BACK.  CHECKSUM AT AE000 SKIPS          
003600*                         RE-POSTING WORK THAT HAS NOT CHANGED           
003700*                         SINCE THE LAST CYCLE.                          
003800*                                                                        
003900* CALLED MODULES.        NONE.                                           
004000*                                                                        
004100*----------------------------------------------------------------        
004200* CHANGE LOG.                                                            
004300*----------------------------------------------------------------        
004400* 12/12/1985 DMH  1.00   CREATED - LINE SCAN STRUCTURE TAKEN             
004500*                        FROM THE CBASIC INCLUDE-MARKER READER.          
004600* 04/02/1986 DMH  1.01   ADDED THE ROLLING CHECKSUM AT AE000 SO          
004700*                        AN UNCHANGED PROFILE IS NOT RE-POSTED,          
004800*                        TICKET ATS-013.                                 
004900* 19/09/1988 RPT  1.02   SUMMARY WORD-COUNT TRIM ADDED - LONG            
005000*                        ASSESSMENT TEXT WAS OVERFLOWING THE             
005100*                        EVALUATION RECORD, TICKET ATS-016.              
005200* 22/06/1994 DMH  1.03   Y2K REVIEW - DATE ARITHMETIC USES               
005300*                        CCYY THROUGHOUT, NO CHANGE NEEDED.              
005400* 18/02/1999 SGK  1.04   FORMAL Y2K SIGN-OFF - NO CODE CHANGE.           
005500* 09/01/2026 DMH  1.05   DERIVED-METRICS STEP ADDED (TOTAL               
005600*                        EXPERIENCE YEARS, NOTABLE-COMPANY               
005700*                        SCAN) FOR THE PLACEMENTS AUDIT TRAIL,           
005800*                        TICKET ATS-021.                                 
005900* 23/01/2026 DMH  1.06   RENUMBERED PARAGRAPHS TO AAXXX/ZZXXX
006000*                        HOUSE STYLE DURING ATS REVIEW.
006010* 09/08/2026 DMH  1.07   RUN REPORT NOW OPENS WITH A RUN-DATE
006020*                        HEADER LINE VIA WSAPDAT'S WS-UK -
006030*                        TICKET ATS-022.
006100*----------------------------------------------------------------
006200*                                                                        
006300 ENVIRONMENT DIVISION.                                                   
006400*================================                                        
006500*                                                                        
006600 COPY "ENVDIV.COB".                                                      
006700*                                                                        
006800 INPUT-OUTPUT SECTION.                                                   
006900 FILE-CONTROL.                                                           
007000     COPY "SELAPAPL.COB".                                                
007100     COPY "SELAPPRO.COB".                                                
007200     COPY "SELAPAST.COB".                                                
007300     COPY "SELAPEV.COB".                                                 
007400     COPY "SELAPRPT.COB".                                                
007500*                                                                        
007600 DATA DIVISION.                                                          
007700*================================                                        
007800*                                                                        
007900 FILE SECTION.                                                           
008000*                                                                        
008100 COPY "FDAPAPL.COB".                                                     
008200 COPY "FDAPPRO.COB".                                                     
008300 COPY "FDAPAST.COB".                                                     
008400 COPY "FDAPEV.COB".                                                      
008500 COPY "FDAPRPT.COB".                                                     
008600*                                                                        
008700 WORKING-STORAGE SECTION.                                                
008800*-----------------------                                                 
008900*                                                                        
009000 77  PROG-NAME               PIC X(17) VALUE "APEVALPP (1.07)".
009100*                                                                        
009200 COPY "WSAPDAT.COB".                                                     
009300 COPY "WSAPTBL.COB".                                                     
009400 COPY "WSCALL.COB".                                                      
009500*                                                                        
009600 01  WS-DATA.                                                            
009700     03  AP-APL-STATUS       PIC XX.                                     
009800     03  FP-PROF-STATUS      PIC XX.                                     
009900     03  AS-LINE-STATUS      PIC XX.                                     
010000     03  EV-EVAL-STATUS      PIC XX.                                     
010100     03  AP-PRT-STATUS       PIC XX.                                     
010200     03  AP-APL-EOF          PIC X      VALUE "N".                       
010210         88  AP-APL-AT-EOF     VALUE "Y".                                 
010300     03  WS-FP-EOF           PIC X      VALUE "N".                       
010310         88  WS-FP-AT-EOF     VALUE "Y".                                  
010400     03  WS-FP-FOUND         PIC X      VALUE "N".                       
010410         88  WS-FP-WAS-FOUND     VALUE "Y".                               
010500     03  WS-AS-EOF           PIC X      VALUE "N".                       
010510         88  WS-AS-AT-EOF     VALUE "Y".                                  
010600     03  WS-AS-IS-HEADER     PIC X      VALUE "N".                       
010610         88  WS-AS-HDR-LINE     VALUE "Y".                                
010700     03  WS-AS-CURRENT-ID    PIC X(10)  VALUE SPACES.                    
010800     03  WS-AS-FOUND         PIC X      VALUE "N".                       
010810         88  WS-AS-WAS-FOUND     VALUE "Y".                               
010900     03  FILLER              PIC X(04).                                  
011000*                                                                        
011100 01  WS-COUNTERS.                                                        
011200     03  WS-TOTAL-COUNT      PIC 9(06)  COMP VALUE ZERO.                 
011300     03  WS-EVALUATED-COUNT  PIC 9(06)  COMP VALUE ZERO.                 
011400     03  WS-POSTED-COUNT     PIC 9(06)  COMP VALUE ZERO.                 
011500     03  WS-UNCHANGED-COUNT  PIC 9(06)  COMP VALUE ZERO.                 
011600     03  WS-DENOM            PIC 9(06)  COMP VALUE ZERO.                 
011700     03  WS-EVAL-RATE        PIC 9(03)V9.                                
011800     03  WS-SCORE-SUM        PIC 9(08)  COMP VALUE ZERO.                 
011900     03  WS-SCORE-AVERAGE    PIC 9(03)V9.                                
012000     03  WS-HIGH-SCORER-CNT  PIC 9(06)  COMP VALUE ZERO.                 
012100     03  WS-SCORE-COUNT      PIC 9(06)  COMP OCCURS 10 TIMES.            
012200     03  WS-SC-IDX           PIC 9(02)  COMP.                            
012300     03  WS-SC-DISPLAY       PIC 9(02).                                  
012400     03  FILLER              PIC X(04).                                  
012500*                                                                        
012600*    DERIVED-METRICS WORKING STORAGE - SAME TOTAL-EXPERIENCE             
012700*    ALGORITHM AS APSHORT'S AF000/AF010, RESTATED HERE SINCE             
012800*    THE TWO STEPS DO NOT SHARE A CALLED SUBPROGRAM.                     
012900*                                                                        
013000 01  WS-EXPERIENCE-CALC.                                                 
013100     03  WS-TOTAL-MONTHS     PIC S9(05) COMP VALUE ZERO.                 
013200     03  WS-TOTAL-YEARS      PIC 9(03)V9.                                
013300     03  WS-XP-IDX           PIC 9(02)  COMP.                            
013400     03  WS-END-DATE9        PIC 9(08)  COMP.                            
013500     03  WS-START-YEAR       PIC 9(04)  COMP.                            
013600     03  WS-START-REM        PIC 9(04)  COMP.                            
013700     03  WS-START-MONTH      PIC 9(02)  COMP.                            
013800     03  WS-START-DAY        PIC 9(02)  COMP.                            
013900     03  WS-END-YEAR         PIC 9(04)  COMP.                            
014000     03  WS-END-REM          PIC 9(04)  COMP.                            
014100     03  WS-END-MONTH        PIC 9(02)  COMP.                            
014200     03  WS-END-DAY          PIC 9(02)  COMP.                            
014300     03  WS-ENTRY-MONTHS     PIC S9(05) COMP.                            
014400     03  FILLER              PIC X(04).                                  
014500*                                                                        
014600 01  WS-NOTABLE-WORK.                                                    
014700     03  WS-NOTABLE-COUNT    PIC 9(02)  COMP VALUE ZERO.                 
014800     03  NT-SCAN-IDX         PIC 9(02)  COMP.                            
014900     03  T1-SCAN-IDX         PIC 9(02)  COMP.                            
015000     03  FILLER              PIC X(04).                                  
015100*                                                                        
015200*    GENERIC CASE-FOLD SUBSTRING WORK - SAME PATTERN AS THE              
015300*    SHORTLISTER'S BZ000 - THIS COMPILER HAS NO CASE-FOLD                
015400*    FUNCTION AND WE WOULD RATHER NOT CALL ONE SUBPROGRAM                
015500*    FOR WHAT IS THREE LINES OF INSPECT.                                 
015600*                                                                        
015700 01  WS-SUBSTRING-WORK.                                                  
015800     03  WS-SUB-HAYSTACK     PIC X(30).                                  
015900     03  WS-SUB-NEEDLE       PIC X(15).                                  
016000     03  WS-SUB-HAY-LEN      PIC 9(02)  COMP VALUE 30.                   
016100     03  WS-SUB-NEED-LEN     PIC 9(02)  COMP.                            
016200     03  WS-SUB-START        PIC 9(02)  COMP.                            
016300     03  WS-SUB-FOUND        PIC X      VALUE "N".                       
016400     03  FILLER              PIC X(04).                                  
016500*                                                                        
016600*    CHECKSUM WORK - A CANONICAL TEXT IMAGE OF THE FLAT                  
016700*    PROFILE IS BUILT HERE SO THE CHECKSUM DOES NOT DEPEND               
016800*    ON THE COMPILER'S INTERNAL STORAGE OF THE COMP/COMP-3               
016900*    FIELDS IN WSAPPRO - SEE REMARKS AT AE000.                           
017000*                                                                        
017100 01  WC-CHECKSUM-BUFFER.                                                 
017200     03  WC-CK-ID            PIC X(10).                                  
017300     03  WC-CK-NAME          PIC X(30).                                  
017400     03  WC-CK-EMAIL         PIC X(30).                                  
017500     03  WC-CK-LOCATION      PIC X(30).                                  
017600     03  WC-CK-LINKEDIN      PIC X(40).                                  
017700     03  WC-CK-RATE          PIC 9(05)V99.                               
017800     03  WC-CK-MINRATE       PIC 9(05)V99.                               
017900     03  WC-CK-CURRENCY      PIC X(03).                                  
018000     03  WC-CK-AVAIL         PIC 9(03).                                  
018100     03  WC-CK-XP-COUNT      PIC 9(02).                                  
018200     03  WC-CK-XP-BLOCK OCCURS 10 TIMES.                                 
018300         05  WC-CK-XP-CO     PIC X(25).                                  
018400         05  WC-CK-XP-TI     PIC X(25).                                  
018500         05  WC-CK-XP-SD     PIC 9(08).                                  
018600         05  WC-CK-XP-ED     PIC 9(08).                                  
018700         05  WC-CK-XP-CF     PIC X(01).                                  
018800     03  FILLER              PIC X(04).                                  
018900*                                                                        
019000 01  WC-CHECKSUM-BYTES REDEFINES WC-CHECKSUM-BUFFER.                     
019100     03  WC-CK-BYTE          PIC X OCCURS 836 TIMES.                     
019200*                                                                        
019300 01  WC-CHECKSUM-CTL.                                                    
019400     03  WC-COLLATE-TABLE    PIC X(64) VALUE                             
019500         " ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789.,-@'/:()&".              
019600     03  WC-CKSUM-RESULT     PIC 9(09) COMP VALUE ZERO.                  
019700     03  WC-CKSUM-QUOT       PIC 9(09) COMP.                             
019800     03  WC-CKSUM-IDX        PIC 9(04) COMP.                             
019900     03  WC-COLLATE-IDX      PIC 9(02) COMP.                             
020000     03  WC-XP-FILL-IDX      PIC 9(02) COMP.                             
020100     03  WS-NEW-HASH         PIC 9(09) COMP.                             
020200     03  FILLER              PIC X(04).                                  
020300*                                                                        
020400*    ASSESSMENT-TEXT PARSE WORK.                                         
020500*                                                                        
020600 01  WS-PARSE-CTL.                                                       
020700     03  WS-PARSE-MODE       PIC 9      VALUE ZERO.                      
020800*                              1=NONE 2=SUMMARY 3=SCORE                  
020900*                              4=ISSUES 5=FOLLOW-UPS                     
021000     03  WS-ANY-LABEL-SEEN   PIC X      VALUE "N".                       
021100     03  WS-FOLLOWUP-COUNT   PIC 9      VALUE ZERO.                      
021200     03  WS-SCORE-VALID      PIC 9      VALUE ZERO.                      
021300     03  WS-PARSED-SCORE     PIC 9(02)  VALUE ZERO.                      
021400     03  WS-FINAL-SCORE      PIC 9(02)  VALUE ZERO.                      
021500     03  WS-SUMMARY-RAW      PIC X(600) VALUE SPACES.                    
021600     03  WS-SUMMARY-PTR      PIC 9(03)  COMP VALUE 1.                    
021700     03  WS-SUMMARY-FINAL    PIC X(500) VALUE SPACES.                    
021800     03  WS-ISSUES-FINAL     PIC X(200) VALUE SPACES.                    
021900     03  WS-ISSUES-CHECK     PIC X(100) VALUE SPACES.                    
022000     03  WS-FOLLOWUP-TEXT    PIC X(100) OCCURS 3 TIMES                   
022100                             VALUE SPACES.                               
022200     03  WS-WORD-COUNT       PIC 9(03)  COMP VALUE ZERO.                 
022300     03  WS-WORD-IDX         PIC 9(03)  COMP VALUE ZERO.                 
022400     03  WS-ONE-WORD         PIC X(30)  VALUE SPACES.                    
022500     03  WS-SCAN-PTR         PIC 9(03)  COMP VALUE 1.                    
022600     03  FILLER              PIC X(04).                                  
022700*                                                                        
022800*    GENERIC TRAILING-SPACE TRIM - REUSED ACROSS THE LABEL               
022900*    PARSE PARAGRAPHS.                                                   
023000*                                                                        
023100 01  WS-TRIM-WORK.                                                       
023200     03  WS-TRIM-SOURCE      PIC X(100) VALUE SPACES.                    
023300     03  WS-TRIM-LEN         PIC 9(03)  COMP.                            
023400     03  FILLER              PIC X(04).                                  
023500*                                                                        
023600 01  WS-PRINT-LINE.                                                      
023700     03  WS-PL-TEXT          PIC X(80)  VALUE SPACES.                    
023800     03  WS-PL-ID            PIC X(10)  VALUE SPACES.                    
023900     03  WS-PL-NUMBER        PIC ZZZ,ZZ9.                                
024000     03  WS-PL-RATE          PIC ZZZ9.9.                                 
024100     03  FILLER              PIC X(34) VALUE SPACES.                     
024200*                                                                        
024300 01  ERROR-CODE              PIC 999.                                    
024400*                                                                        
024500 LINKAGE SECTION.                                                        
024600****************                                                         
024700*                                                                        
024800 COPY "WSAPCYL.COB".                                                     
024900 01  LK-TERM-CODE             PIC 99.                                    
025000*                                                                        
025100 PROCEDURE DIVISION USING CY-CYCLE-CONTROL LK-TERM-CODE.                 
025200*================================                                        
025300*                                                                        
025400 AA000-MAIN-SECTION SECTION.                                             
025500***************************                                              
025600*                                                                        
025700     PERFORM   AB000-OPEN-FILES THRU AB000-EXIT.                         
025800     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
025900     PERFORM   AD000-PROCESS-ONE THRU AD000-EXIT                         
026000               UNTIL AP-APL-EOF = "Y".                                   
026100     PERFORM   AE900-CLOSE-FILES THRU AE900-EXIT.                        
026200     PERFORM   ZZ090-WRITE-STATISTICS THRU ZZ090-EXIT.                   
026300     MOVE      ZERO TO LK-TERM-CODE.                                     
026400     GOBACK.                                                             
026500*                                                                        
026600 AB000-OPEN-FILES.                                                       
026700     OPEN      I-O AP-APPLICANT-FILE.                                    
026800     OPEN      INPUT FP-PROFILE-FILE.                                    
026900     OPEN      INPUT AS-LINE-FILE.                                       
027000     OPEN      OUTPUT EV-EVALUATION-FILE.                                
027100     OPEN      EXTEND AP-PRINT-FILE.                                     
027200     PERFORM   AF010-FP-ADVANCE THRU AF010-EXIT.                         
027300     PERFORM   AG010-AS-ADVANCE THRU AG010-EXIT.                         
027400 AB000-EXIT.                                                             
027500     EXIT.                                                               
027600*                                                                        
027700 AC000-READ-APPLICANT.                                                   
027800     READ      AP-APPLICANT-FILE                                         
027900               AT END MOVE "Y" TO AP-APL-EOF.                            
028000 AC000-EXIT.                                                             
028100     EXIT.                                                               
028200*                                                                        
028300 AD000-PROCESS-ONE.                                                      
028400*    EVERY APPLICANT IS COUNTED TOWARD THE TOTAL REGARDLESS              
028500*    OF SELECTION, SINCE THE STATISTICS AT ZZ090 REPORT ON               
028600*    THE WHOLE FILE'S EVALUATION STATE, NOT JUST THIS RUN'S              
028700*    POSTINGS.                                                           
028800     ADD       1 TO WS-TOTAL-COUNT.                                      
028900     IF        AP-COMPRESSED-FLAG = "Y"                                  
029000               PERFORM AE000-EVALUATE-ONE THRU AE000-EXIT.               
029100     IF        AP-LLM-EVALUATED-FLAG = "Y"                               
029200               PERFORM AJ000-TALLY-SCORE THRU AJ000-EXIT.                
029300     PERFORM   AC000-READ-APPLICANT THRU AC000-EXIT.                     
029400 AD000-EXIT.                                                             
029500     EXIT.                                                               
029600*                                                                        
029700 AE000-EVALUATE-ONE.                                                     
029800*    COMPRESSED = 'Y' SELECTS THE APPLICANT FOR CONSIDERATION.           
029900*    IF THE PROFILE HAS NOT CHANGED SINCE THE LAST POSTED                
030000*    EVALUATION (SAME ROLLING CHECKSUM) THERE IS NOTHING NEW             
030100*    FOR THE ASSESSMENT STEP TO HAVE ANSWERED, SO WE SKIP THE            
030200*    RE-POST AND COUNT IT AS SUCCESSFUL, NO REWORK.                      
030300     PERFORM   AF000-FIND-PROFILE THRU AF000-EXIT.                       
030400     IF        WS-FP-FOUND = "N"                                         
030500               GO TO AE000-EXIT.                                         
030600     PERFORM   AH000-CALC-CHECKSUM THRU AH000-EXIT.                      
030700     IF        AP-LLM-EVALUATED-FLAG = "Y"                               
030800               AND AP-LAST-JSON-HASH = WS-NEW-HASH                       
030900               ADD 1 TO WS-UNCHANGED-COUNT                               
031000               GO TO AE000-EXIT.                                         
031100     PERFORM   AI000-DERIVED-METRICS THRU AI000-EXIT.                    
031200     PERFORM   AG000-FIND-BLOCK THRU AG000-EXIT.                         
031300     INITIALIZE WS-PARSE-CTL.                                            
031400     MOVE      "N" TO WS-ANY-LABEL-SEEN.                                 
031500     MOVE      1 TO WS-SUMMARY-PTR.                                      
031600     MOVE      5 TO WS-FINAL-SCORE.                                      
031700     MOVE      "NONE" TO WS-ISSUES-FINAL.                                
031800     IF        WS-AS-FOUND = "Y"                                         
031900               PERFORM AK000-PARSE-BLOCK THRU AK000-EXIT                 
032000     END-IF.                                                             
032100     IF        WS-ANY-LABEL-SEEN = "N"                                   
032200               PERFORM AL000-PARSE-FAILURE THRU AL000-EXIT               
032300     ELSE                                                                
032400               PERFORM AM000-FINALIZE-SUMMARY THRU AM000-EXIT            
032500     END-IF.                                                             
032600     PERFORM   AN000-WRITE-RESULT THRU AN000-EXIT.                       
032700     ADD       1 TO WS-POSTED-COUNT.                                     
032800 AE000-EXIT.                                                             
032900     EXIT.                                                               
033000*                                                                        
033100 AE900-CLOSE-FILES.                                                      
033200     CLOSE     AP-APPLICANT-FILE.                                        
033300     CLOSE     FP-PROFILE-FILE.                                          
033400     CLOSE     AS-LINE-FILE.                                             
033500     CLOSE     EV-EVALUATION-FILE.                                       
033600     CLOSE     AP-PRINT-FILE.                                            
033700 AE900-EXIT.                                                             
033800     EXIT.                                                               
033900*                                                                        
034000 AF000-FIND-PROFILE.                                                     
034100*    FLAT-PROFILES IS WRITTEN BY THE COMPRESSOR IN                       
034200*    APPLICANT-ID ORDER, SO A SIMPLE ADVANCE-AND-MATCH                   
034300*    AGAINST IT WORKS HERE, SAME AS THE SHORTLISTER.                     
034400     PERFORM   AF010-FP-ADVANCE THRU AF010-EXIT                          
034500               UNTIL WS-FP-EOF = "Y"                                     
034600               OR    FP-APPLICANT-ID NOT LESS THAN                       
034700                     AP-APPLICANT-ID.                                    
034800     MOVE      "N" TO WS-FP-FOUND.                                       
034900     IF        WS-FP-EOF = "N"                                           
035000               AND  FP-APPLICANT-ID = AP-APPLICANT-ID                    
035100               MOVE "Y" TO WS-FP-FOUND.                                  
035200 AF000-EXIT.                                                             
035300     EXIT.                                                               
035400*                                                                        
035500 AF010-FP-ADVANCE.                                                       
035600     READ      FP-PROFILE-FILE                                           
035700               AT END MOVE "Y" TO WS-FP-EOF.                             
035800 AF010-EXIT.                                                             
035900     EXIT.                                                               
036000*                                                                        
036100 AG000-FIND-BLOCK.                                                       
036200*    ASSESSMENT-TEXT IS DROPPED IN APPLICANT-ID ORDER BY THE             
036300*    ASSESSMENT STEP, ONE "APPLICANT-ID: " HEADER LINE PER               
036400*    BLOCK - WE ADVANCE THROUGH HEADER AND BODY LINES ALIKE              
036500*    UNTIL WE REACH A HEADER LINE AT OR PAST OUR KEY, THE                
036600*    SAME ADVANCE-AND-MATCH IDIOM AS AF000 ABOVE BUT KEYED               
036700*    ON A LINE CONTENT TEST RATHER THAN A FIXED FIELD.                   
036800     PERFORM   AG010-AS-ADVANCE THRU AG010-EXIT                          
036900               UNTIL WS-AS-EOF = "Y"                                     
037000               OR    (WS-AS-IS-HEADER = "Y"                              
037100                     AND WS-AS-CURRENT-ID NOT LESS THAN                  
037200                         AP-APPLICANT-ID).                               
037300     MOVE      "N" TO WS-AS-FOUND.                                       
037400     IF        WS-AS-EOF = "N"                                           
037500               AND  WS-AS-IS-HEADER = "Y"                                
037600               AND  WS-AS-CURRENT-ID = AP-APPLICANT-ID                   
037700               MOVE "Y" TO WS-AS-FOUND.                                  
037800 AG000-EXIT.                                                             
037900     EXIT.                                                               
038000*                                                                        
038100 AG010-AS-ADVANCE.                                                       
038200     READ      AS-LINE-FILE                                              
038300               AT END MOVE "Y" TO WS-AS-EOF.                             
038400     IF        WS-AS-EOF = "N"                                           
038500               IF   AS-LINE-TEXT (1:14) = "APPLICANT-ID: "               
038600                    MOVE "Y" TO WS-AS-IS-HEADER                          
038700                    MOVE AS-LINE-TEXT (15:10) TO                         
038800                         WS-AS-CURRENT-ID                                
038900               ELSE                                                      
039000                    MOVE "N" TO WS-AS-IS-HEADER                          
039100               END-IF                                                    
039200     END-IF.                                                             
039300 AG010-EXIT.                                                             
039400     EXIT.                                                               
039500*                                                                        
039600 AH000-CALC-CHECKSUM.                                                    
039700*    A ROLLING CHECKSUM OVER A FIXED CANONICAL TEXT IMAGE OF             
039800*    THE FLAT PROFILE - EQUALITY-ONLY, NOT A CRYPTOGRAPHIC               
039900*    DIGEST, WHICH IS ALL CHANGE DETECTION NEEDS HERE.                   
040000     MOVE      ZERO TO WC-CKSUM-RESULT.                                  
040100     INITIALIZE WC-CHECKSUM-BUFFER.                                      
040200     MOVE      FP-APPLICANT-ID TO WC-CK-ID.                              
040300     MOVE      FP-FULL-NAME TO WC-CK-NAME.                               
040400     MOVE      FP-EMAIL TO WC-CK-EMAIL.                                  
040500     MOVE      FP-LOCATION TO WC-CK-LOCATION.                            
040600     MOVE      FP-LINKEDIN TO WC-CK-LINKEDIN.                            
040700     MOVE      FP-PREFERRED-RATE TO WC-CK-RATE.                          
040800     MOVE      FP-MINIMUM-RATE TO WC-CK-MINRATE.                         
040900     MOVE      FP-CURRENCY TO WC-CK-CURRENCY.                            
041000     MOVE      FP-AVAILABILITY TO WC-CK-AVAIL.                           
041100     MOVE      FP-EXPERIENCE-COUNT TO WC-CK-XP-COUNT.                    
041200     PERFORM   AH010-CHECKSUM-XP-FILL THRU AH010-EXIT                    
041300               VARYING WC-XP-FILL-IDX FROM 1 BY 1                        
041400               UNTIL WC-XP-FILL-IDX > FP-EXPERIENCE-COUNT.               
041500     PERFORM   AH020-CHECKSUM-SUM-BYTE THRU AH020-EXIT                   
041600               VARYING WC-CKSUM-IDX FROM 1 BY 1                          
041700               UNTIL WC-CKSUM-IDX > 836.                                 
041800     MOVE      WC-CKSUM-RESULT TO WS-NEW-HASH.                           
041900 AH000-EXIT.                                                             
042000     EXIT.                                                               
042100*                                                                        
042200 AH010-CHECKSUM-XP-FILL.                                                 
042300     MOVE      FP-WX-COMPANY (WC-XP-FILL-IDX) TO                         
042400               WC-CK-XP-CO (WC-XP-FILL-IDX).                             
042500     MOVE      FP-WX-TITLE (WC-XP-FILL-IDX) TO                           
042600               WC-CK-XP-TI (WC-XP-FILL-IDX).                             
042700     MOVE      FP-WX-START-DATE (WC-XP-FILL-IDX) TO                      
042800               WC-CK-XP-SD (WC-XP-FILL-IDX).                             
042900     MOVE      FP-WX-END-DATE (WC-XP-FILL-IDX) TO                        
043000               WC-CK-XP-ED (WC-XP-FILL-IDX).                             
043100     MOVE      FP-WX-CURRENT-FLAG (WC-XP-FILL-IDX) TO                    
043200               WC-CK-XP-CF (WC-XP-FILL-IDX).                             
043300 AH010-EXIT.                                                             
043400     EXIT.                                                               
043500*                                                                        
043600 AH020-CHECKSUM-SUM-BYTE.                                                
043700     MOVE      1 TO WC-COLLATE-IDX.                                      
043800     PERFORM   AH021-COLLATE-SCAN THRU AH021-EXIT                        
043900               VARYING WC-COLLATE-IDX FROM 1 BY 1                        
044000               UNTIL WC-COLLATE-IDX > 64                                 
044100               OR     WC-COLLATE-TABLE (WC-COLLATE-IDX:1) =              
044200                      WC-CK-BYTE (WC-CKSUM-IDX).                         
044300     COMPUTE   WC-CKSUM-RESULT =                                         
044400               (WC-CKSUM-RESULT * 31) + WC-COLLATE-IDX.                  
044500     DIVIDE    WC-CKSUM-RESULT BY 999999999                              
044600               GIVING WC-CKSUM-QUOT REMAINDER WC-CKSUM-RESULT.           
044700 AH020-EXIT.                                                             
044800     EXIT.                                                               
044900*                                                                        
045000 AH021-COLLATE-SCAN.                                                     
045100     CONTINUE.                                                           
045200 AH021-EXIT.                                                             
045300     EXIT.                                                               
045400*                                                                        
045500 AI000-DERIVED-METRICS.                                                  
045600*    TOTAL-EXPERIENCE-IN-MONTHS ALGORITHM, SAME AS THE                   
045700*    SHORTLISTER'S AF000/AF010 - RESTATED HERE RATHER THAN               
045800*    CALLED, SAME HOUSE HABIT AS THE DUPLICATED I-O SKELETON             
045900*    SHARED WITH PYRGSTR.  FOLLOWED BY THE NOTABLE-COMPANY               
046000*    SCAN, BOTH LOGGED TO THE RUN REPORT FOR THE PLACEMENTS              
046100*    AUDIT TRAIL - THIS STEP DOES NOT CALL OUT TO ANY                    
046200*    EXTERNAL ASSESSOR ITSELF, IT ONLY RECORDS WHAT WOULD                
046300*    HAVE BEEN HANDED TO ONE.                                            
046400     MOVE      ZERO TO WS-TOTAL-MONTHS.                                  
046500     PERFORM   AI010-CALC-ONE-ENTRY THRU AI010-EXIT                      
046600               VARYING WS-XP-IDX FROM 1 BY 1                             
046700               UNTIL WS-XP-IDX > FP-EXPERIENCE-COUNT.                    
046800     COMPUTE   WS-TOTAL-YEARS ROUNDED = WS-TOTAL-MONTHS / 12.            
046900     MOVE      ZERO TO WS-NOTABLE-COUNT.                                 
047000     PERFORM   AI020-NOTABLE-SCAN THRU AI020-EXIT                        
047100               VARYING WS-XP-IDX FROM 1 BY 1                             
047200               UNTIL WS-XP-IDX > FP-EXPERIENCE-COUNT.                    
047300     PERFORM   AI030-LOG-METRICS THRU AI030-EXIT.                        
047400 AI000-EXIT.                                                             
047500     EXIT.                                                               
047600*                                                                        
047700 AI010-CALC-ONE-ENTRY.                                                   
047800     IF        FP-WX-START-DATE (WS-XP-IDX) = ZERO                       
047900               GO TO AI010-EXIT                                          
048000     END-IF.                                                             
048100     IF        FP-WX-CURRENT-FLAG (WS-XP-IDX) = "Y"                      
048200               MOVE CY-PROCESS-DATE9 TO WS-END-DATE9                     
048300     ELSE                                                                
048400               IF   FP-WX-END-DATE (WS-XP-IDX) = ZERO                    
048500                    GO TO AI010-EXIT                                     
048600               ELSE                                                      
048700                    MOVE FP-WX-END-DATE (WS-XP-IDX) TO                   
048800                         WS-END-DATE9                                    
048900               END-IF                                                    
049000     END-IF.                                                             
049100     DIVIDE    FP-WX-START-DATE (WS-XP-IDX) BY 10000                     
049200               GIVING WS-START-YEAR REMAINDER WS-START-REM.              
049300     DIVIDE    WS-START-REM BY 100                                       
049400               GIVING WS-START-MONTH REMAINDER WS-START-DAY.             
049500     DIVIDE    WS-END-DATE9 BY 10000                                     
049600               GIVING WS-END-YEAR REMAINDER WS-END-REM.                  
049700     DIVIDE    WS-END-REM BY 100                                         
049800               GIVING WS-END-MONTH REMAINDER WS-END-DAY.                 
049900     COMPUTE   WS-ENTRY-MONTHS =                                         
050000               (WS-END-YEAR - WS-START-YEAR) * 12 +                      
050100               (WS-END-MONTH - WS-START-MONTH).                          
050200     IF        WS-ENTRY-MONTHS > ZERO                                    
050300               ADD WS-ENTRY-MONTHS TO WS-TOTAL-MONTHS.                   
050400 AI010-EXIT.                                                             
050500     EXIT.                                                               
050600*                                                                        
050700 AI020-NOTABLE-SCAN.                                                     
050800*    IS FP-WX-COMPANY (WS-XP-IDX) ONE OF THE SIX NOTABLE                 
050900*    NAMES - CASE-INSENSITIVE SUBSTRING TEST, SAME UTILITY               
051000*    AS THE SHORTLISTER'S TIER-1 CHECK.                                  
051100     MOVE      FP-WX-COMPANY (WS-XP-IDX) TO WS-SUB-HAYSTACK.             
051200     PERFORM   AI021-TEST-ONE-NAME THRU AI021-EXIT                       
051300               VARYING T1-SCAN-IDX FROM 1 BY 1                           
051400               UNTIL T1-SCAN-IDX > 6                                     
051500               OR     WS-SUB-FOUND = "Y".                                
051600     IF        WS-SUB-FOUND = "Y"                                        
051700               ADD 1 TO WS-NOTABLE-COUNT.                                
051800 AI020-EXIT.                                                             
051900     EXIT.                                                               
052000*                                                                        
052100 AI021-TEST-ONE-NAME.                                                    
052200     MOVE      AP-NOTABLE-NAME (T1-SCAN-IDX) TO WS-SUB-NEEDLE.           
052300     PERFORM   BZ000-SUBSTRING-SEARCH THRU BZ000-EXIT.                   
052400 AI021-EXIT.                                                             
052500     EXIT.                                                               
052600*                                                                        
052700 AI030-LOG-METRICS.                                                      
052800     MOVE      SPACES TO WS-PRINT-LINE.                                  
052900     STRING    "DERIVED METRICS: EXPERIENCE YEARS "                      
053000                    DELIMITED BY SIZE                                    
053100               INTO WS-PL-TEXT.                                          
053200     MOVE      AP-APPLICANT-ID TO WS-PL-ID.                              
053300     MOVE      WS-TOTAL-YEARS TO WS-PL-RATE.                             
053400     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
053500     MOVE      SPACES TO WS-PRINT-LINE.                                  
053600     MOVE      "  NOTABLE COMPANY ENTRIES -->" TO WS-PL-TEXT.            
053700     MOVE      WS-NOTABLE-COUNT TO WS-PL-NUMBER.                         
053800     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
053900 AI030-EXIT.                                                             
054000     EXIT.                                                               
054100*                                                                        
054200 AJ000-TALLY-SCORE.                                                      
054300     ADD       1 TO WS-EVALUATED-COUNT.                                  
054400     ADD       AP-LLM-SCORE TO WS-SCORE-SUM.                             
054500     IF        AP-LLM-SCORE >= 1 AND AP-LLM-SCORE <= 10                  
054600               ADD 1 TO WS-SCORE-COUNT (AP-LLM-SCORE).                   
054700     IF        AP-LLM-SCORE >= 8                                         
054800               ADD 1 TO WS-HIGH-SCORER-CNT.                              
054900 AJ000-EXIT.                                                             
055000     EXIT.                                                               
055100*                                                                        
055200 AK000-PARSE-BLOCK.                                                      
055300*    THE BUFFERED LINE IS CURRENTLY THE HEADER JUST MATCHED              
055400*    BY AG000 - STEP PAST IT ONCE BEFORE SCANNING THE BODY               
055500*    LINES, THEN SCAN UNTIL THE NEXT HEADER OR END OF FILE.              
055600     PERFORM   AG010-AS-ADVANCE THRU AG010-EXIT.                         
055700     PERFORM   AK010-PARSE-ONE-LINE THRU AK010-EXIT                      
055800               UNTIL WS-AS-EOF = "Y"                                     
055900               OR    WS-AS-IS-HEADER = "Y".                              
056000 AK000-EXIT.                                                             
056100     EXIT.                                                               
056200*                                                                        
056300 AK010-PARSE-ONE-LINE.                                                   
056400     EVALUATE  TRUE                                                      
056500         WHEN  AS-LINE-TEXT (1:8) = "SUMMARY:"                           
056600               MOVE "Y" TO WS-ANY-LABEL-SEEN                             
056700               MOVE 2 TO WS-PARSE-MODE                                   
056800               PERFORM AK100-APPEND-SUMMARY THRU AK100-EXIT              
056900         WHEN  AS-LINE-TEXT (1:6) = "SCORE:"                             
057000               MOVE "Y" TO WS-ANY-LABEL-SEEN                             
057100               MOVE 3 TO WS-PARSE-MODE                                   
057200               PERFORM AK200-PARSE-SCORE THRU AK200-EXIT                 
057300         WHEN  AS-LINE-TEXT (1:7) = "ISSUES:"                            
057400               MOVE "Y" TO WS-ANY-LABEL-SEEN                             
057500               MOVE 4 TO WS-PARSE-MODE                                   
057600               PERFORM AK300-PARSE-ISSUES THRU AK300-EXIT                
057700         WHEN  AS-LINE-TEXT (1:11) = "FOLLOW-UPS:"                       
057800               MOVE "Y" TO WS-ANY-LABEL-SEEN                             
057900               MOVE 5 TO WS-PARSE-MODE                                   
058000         WHEN  WS-PARSE-MODE = 2                                         
058100               PERFORM AK100-APPEND-SUMMARY THRU AK100-EXIT              
058200         WHEN  WS-PARSE-MODE = 5                                         
058300               PERFORM AK400-CHECK-BULLET THRU AK400-EXIT                
058400         WHEN  OTHER                                                     
058500               CONTINUE                                                  
058600     END-EVALUATE.                                                       
058700     PERFORM   AG010-AS-ADVANCE THRU AG010-EXIT.                         
058800 AK010-EXIT.                                                             
058900     EXIT.                                                               
059000*                                                                        
059100 AK100-APPEND-SUMMARY.                                                   
059200     IF        AS-LINE-TEXT (1:8) = "SUMMARY:"                           
059300               MOVE AS-LINE-TEXT (10:87) TO WS-TRIM-SOURCE (1:87)        
059400               MOVE SPACES TO WS-TRIM-SOURCE (88:13)                     
059500     ELSE                                                                
059600               MOVE AS-LINE-TEXT TO WS-TRIM-SOURCE (1:96)                
059700               MOVE SPACES TO WS-TRIM-SOURCE (97:4)                      
059800     END-IF.                                                             
059900     PERFORM   BZ100-TRIM-LENGTH THRU BZ100-EXIT.                        
060000     IF        WS-TRIM-LEN > ZERO                                        
060100               IF   WS-SUMMARY-PTR > 1                                   
060200                    STRING " " DELIMITED BY SIZE                         
060300                           INTO WS-SUMMARY-RAW                           
060400                           WITH POINTER WS-SUMMARY-PTR                   
060500               END-IF                                                    
060600               STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN)                     
060700                      DELIMITED BY SIZE                                  
060800                      INTO WS-SUMMARY-RAW                                
060900                      WITH POINTER WS-SUMMARY-PTR                        
061000     END-IF.                                                             
061100 AK100-EXIT.                                                             
061200     EXIT.                                                               
061300*                                                                        
061400 AK200-PARSE-SCORE.                                                      
061500     MOVE      AS-LINE-TEXT (8:89) TO WS-TRIM-SOURCE (1:89).             
061600     MOVE      SPACES TO WS-TRIM-SOURCE (90:11).                         
061700     PERFORM   BZ100-TRIM-LENGTH THRU BZ100-EXIT.                        
061800     MOVE      ZERO TO WS-SCORE-VALID.                                   
061900     IF        WS-TRIM-LEN > ZERO AND WS-TRIM-LEN <= 2                   
062000               IF   WS-TRIM-SOURCE (1:WS-TRIM-LEN) IS NUMERIC            
062100                    MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO               
062200                         WS-PARSED-SCORE                                 
062300                    IF   WS-PARSED-SCORE >= 1                            
062400                         AND WS-PARSED-SCORE <= 10                       
062500                         MOVE 1 TO WS-SCORE-VALID                        
062600                    END-IF                                               
062700               END-IF                                                    
062800     END-IF.                                                             
062900     IF        WS-SCORE-VALID = 1                                        
063000               MOVE WS-PARSED-SCORE TO WS-FINAL-SCORE                    
063100     ELSE                                                                
063200               MOVE 5 TO WS-FINAL-SCORE                                  
063300     END-IF.                                                             
063400 AK200-EXIT.                                                             
063500     EXIT.                                                               
063600*                                                                        
063700 AK300-PARSE-ISSUES.                                                     
063800     MOVE      AS-LINE-TEXT (9:88) TO WS-TRIM-SOURCE (1:88).             
063900     MOVE      SPACES TO WS-TRIM-SOURCE (89:12).                         
064000     PERFORM   BZ100-TRIM-LENGTH THRU BZ100-EXIT.                        
064100     IF        WS-TRIM-LEN = ZERO                                        
064200               MOVE "NONE" TO WS-ISSUES-FINAL                            
064300     ELSE                                                                
064400               MOVE WS-TRIM-SOURCE TO WS-ISSUES-CHECK                     
064500               INSPECT WS-ISSUES-CHECK CONVERTING                         
064600                       "abcdefghijklmnopqrstuvwxyz" TO                    
064700                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                       
064800               IF   (WS-TRIM-LEN = 4                                     
064900                    AND WS-ISSUES-CHECK (1:4) = "NONE")                  
065000                    OR (WS-TRIM-LEN = 3                                  
065100                    AND WS-ISSUES-CHECK (1:3) = "N/A")                   
065200                    MOVE "NONE" TO WS-ISSUES-FINAL                       
065300               ELSE                                                      
065400                    MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO               
065500                         WS-ISSUES-FINAL                                 
065600               END-IF                                                    
065700     END-IF.                                                             
065800 AK300-EXIT.                                                             
065900     EXIT.                                                               
066000*                                                                        
066100 AK400-CHECK-BULLET.                                                     
066200     MOVE      AS-LINE-TEXT TO WS-TRIM-SOURCE.                           
066300     PERFORM   BZ100-TRIM-LENGTH THRU BZ100-EXIT.                        
066400     IF        WS-TRIM-LEN > 1                                           
066500               IF   (WS-TRIM-SOURCE (1:1) = "-"                          
066600                    OR WS-TRIM-SOURCE (1:1) = "*")                       
066700                    AND WS-FOLLOWUP-COUNT < 3                            
066800                    ADD 1 TO WS-FOLLOWUP-COUNT                           
066900                    MOVE WS-TRIM-SOURCE (2:WS-TRIM-LEN - 1) TO           
067000                         WS-FOLLOWUP-TEXT (WS-FOLLOWUP-COUNT)            
067100               END-IF                                                    
067200     END-IF.                                                             
067300 AK400-EXIT.                                                             
067400     EXIT.                                                               
067500*                                                                        
067600 AL000-PARSE-FAILURE.                                                    
067700*    NO RECOGNISED LABEL WAS SEEN ANYWHERE IN THE BLOCK - OR             
067800*    NO BLOCK EXISTED FOR THIS APPLICANT AT ALL - SO THE                 
067900*    FIXED FALLBACK VALUES GO OUT INSTEAD OF WHATEVER PARSE              
068000*    STATE WAS LEFT BEHIND.                                              
068100     MOVE      "ERROR PARSING LLM RESPONSE" TO WS-SUMMARY-FINAL.         
068200     MOVE      5 TO WS-FINAL-SCORE.                                      
068300     MOVE      "LLM EVALUATION FAILED" TO WS-ISSUES-FINAL.               
068400     MOVE      SPACES TO WS-FOLLOWUP-TEXT (1)                            
068500                          WS-FOLLOWUP-TEXT (2)                           
068600                          WS-FOLLOWUP-TEXT (3).                          
068700     MOVE      "PLEASE REVIEW APPLICATION MANUALLY" TO                   
068800               WS-FOLLOWUP-TEXT (1).                                     
068900 AL000-EXIT.                                                             
069000     EXIT.                                                               
069100*                                                                        
069200 AM000-FINALIZE-SUMMARY.                                                 
069300*    WORD COUNT OVER 90 -> KEEP THE FIRST 75 WORDS AND                   
069400*    APPEND "..." - OTHERWISE THE RAW ACCUMULATED TEXT                   
069500*    STANDS AS WRITTEN.                                                  
069600     PERFORM   AM100-COUNT-WORDS THRU AM100-EXIT.                        
069700     IF        WS-WORD-COUNT > 90                                        
069800               PERFORM AM200-TRUNCATE-SUMMARY THRU AM200-EXIT            
069900     ELSE                                                                
070000               MOVE WS-SUMMARY-RAW TO WS-SUMMARY-FINAL                   
070100     END-IF.                                                             
070200 AM000-EXIT.                                                             
070300     EXIT.                                                               
070400*                                                                        
070500 AM100-COUNT-WORDS.                                                      
070600     MOVE      ZERO TO WS-WORD-COUNT.                                    
070700     MOVE      1 TO WS-SCAN-PTR.                                         
070800     PERFORM   AM110-COUNT-ONE THRU AM110-EXIT                           
070900               UNTIL WS-SCAN-PTR > 600.                                  
071000 AM100-EXIT.                                                             
071100     EXIT.                                                               
071200*                                                                        
071300 AM110-COUNT-ONE.                                                        
071400     MOVE      SPACES TO WS-ONE-WORD.                                    
071500     UNSTRING  WS-SUMMARY-RAW DELIMITED BY ALL SPACES                    
071600               INTO WS-ONE-WORD                                          
071700               WITH POINTER WS-SCAN-PTR                                  
071800               ON OVERFLOW MOVE 601 TO WS-SCAN-PTR                       
071900     END-UNSTRING.                                                       
072000     IF        WS-ONE-WORD NOT = SPACES                                  
072100               ADD 1 TO WS-WORD-COUNT.                                   
072200 AM110-EXIT.                                                             
072300     EXIT.                                                               
072400*                                                                        
072500 AM200-TRUNCATE-SUMMARY.                                                 
072600     MOVE      SPACES TO WS-SUMMARY-FINAL.                               
072700     MOVE      1 TO WS-SUMMARY-PTR.                                      
072800     MOVE      1 TO WS-SCAN-PTR.                                         
072900     MOVE      ZERO TO WS-WORD-IDX.                                      
073000     PERFORM   AM210-EXTRACT-ONE THRU AM210-EXIT                         
073100               UNTIL WS-SCAN-PTR > 600                                   
073200               OR    WS-WORD-IDX >= 75.                                  
073300     STRING    "..." DELIMITED BY SIZE                                   
073400               INTO WS-SUMMARY-FINAL                                     
073500               WITH POINTER WS-SUMMARY-PTR.                              
073600 AM200-EXIT.                                                             
073700     EXIT.                                                               
073800*                                                                        
073900 AM210-EXTRACT-ONE.                                                      
074000     MOVE      SPACES TO WS-ONE-WORD.                                    
074100     UNSTRING  WS-SUMMARY-RAW DELIMITED BY ALL SPACES                    
074200               INTO WS-ONE-WORD                                          
074300               WITH POINTER WS-SCAN-PTR                                  
074400               ON OVERFLOW MOVE 601 TO WS-SCAN-PTR                       
074500     END-UNSTRING.                                                       
074600     IF        WS-ONE-WORD NOT = SPACES                                  
074700               ADD 1 TO WS-WORD-IDX                                      
074800               STRING WS-ONE-WORD DELIMITED BY SPACE                     
074900                      " " DELIMITED BY SIZE                              
075000                      INTO WS-SUMMARY-FINAL                              
075100                      WITH POINTER WS-SUMMARY-PTR                        
075200     END-IF.                                                             
075300 AM210-EXIT.                                                             
075400     EXIT.                                                               
075500*                                                                        
075600 AN000-WRITE-RESULT.                                                     
075700     MOVE      AP-APPLICANT-ID TO EV-APPLICANT-ID.                       
075800     MOVE      WS-SUMMARY-FINAL TO EV-SUMMARY.                           
075900     MOVE      WS-FINAL-SCORE TO EV-SCORE.                               
076000     MOVE      WS-ISSUES-FINAL TO EV-ISSUES.                             
076100     MOVE      WS-FOLLOWUP-TEXT (1) TO EV-FOLLOWUP-1.                    
076200     MOVE      WS-FOLLOWUP-TEXT (2) TO EV-FOLLOWUP-2.                    
076300     MOVE      WS-FOLLOWUP-TEXT (3) TO EV-FOLLOWUP-3.                    
076400     MOVE      WS-NEW-HASH TO EV-JSON-HASH.                              
076500     WRITE     EV-EVALUATION-RECORD.                                     
076600     MOVE      WS-FINAL-SCORE TO AP-LLM-SCORE.                           
076700     MOVE      "Y" TO AP-LLM-EVALUATED-FLAG.                             
076800     MOVE      WS-NEW-HASH TO AP-LAST-JSON-HASH.                         
076900     REWRITE   AP-APPLICANT-RECORD.                                      
077000 AN000-EXIT.                                                             
077100     EXIT.                                                               
077200*                                                                        
077300 BZ000-SUBSTRING-SEARCH.                                                 
077400*    CASE-INSENSITIVE TEST - IS WS-SUB-NEEDLE (TRIMMED)                  
077500*    CONTAINED ANYWHERE IN WS-SUB-HAYSTACK.  SAME UTILITY AS             
077600*    THE SHORTLISTER'S BZ000, RESTATED HERE RATHER THAN                  
077700*    CALLED.                                                             
077800     INSPECT   WS-SUB-HAYSTACK CONVERTING                                 
077900               "abcdefghijklmnopqrstuvwxyz" TO                            
078000               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
078100     INSPECT   WS-SUB-NEEDLE CONVERTING                                   
078200               "abcdefghijklmnopqrstuvwxyz" TO                            
078300               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
078400     MOVE      15 TO WS-SUB-NEED-LEN.                                    
078500     PERFORM   BZ010-TRIM-NEEDLE THRU BZ010-EXIT                         
078600               VARYING WS-SUB-NEED-LEN FROM 15 BY -1                     
078700               UNTIL WS-SUB-NEED-LEN = 0                                 
078800               OR WS-SUB-NEEDLE (WS-SUB-NEED-LEN:1) NOT = SPACE.         
078900     MOVE      "N" TO WS-SUB-FOUND.                                      
079000     IF        WS-SUB-NEED-LEN = 0                                       
079100               GO TO BZ000-EXIT.                                         
079200     MOVE      1 TO WS-SUB-START.                                        
079300     PERFORM   BZ020-TEST-WINDOW THRU BZ020-EXIT                         
079400               VARYING WS-SUB-START FROM 1 BY 1                          
079500               UNTIL WS-SUB-START + WS-SUB-NEED-LEN - 1 >                
079600                     WS-SUB-HAY-LEN                                      
079700               OR WS-SUB-FOUND = "Y".                                    
079800 BZ000-EXIT.                                                             
079900     EXIT.                                                               
080000*                                                                        
080100 BZ010-TRIM-NEEDLE.                                                      
080200     CONTINUE.                                                           
080300 BZ010-EXIT.                                                             
080400     EXIT.                                                               
080500*                                                                        
080600 BZ020-TEST-WINDOW.                                                      
080700     IF        WS-SUB-HAYSTACK (WS-SUB-START : WS-SUB-NEED-LEN)          
080800               = WS-SUB-NEEDLE (1 : WS-SUB-NEED-LEN)                     
080900               MOVE "Y" TO WS-SUB-FOUND.                                 
081000 BZ020-EXIT.                                                             
081100     EXIT.                                                               
081200*                                                                        
081300 BZ100-TRIM-LENGTH.                                                      
081400*    GENERIC TRAILING-SPACE TRIM OVER WS-TRIM-SOURCE - THE               
081500*    CALLER LOADS THE FIELD AND READS BACK WS-TRIM-LEN.                  
081600     MOVE      100 TO WS-TRIM-LEN.                                       
081700     PERFORM   BZ110-TRIM-STEP THRU BZ110-EXIT                           
081800               VARYING WS-TRIM-LEN FROM 100 BY -1                        
081900               UNTIL WS-TRIM-LEN = 0                                     
082000               OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE.            
082100 BZ100-EXIT.                                                             
082200     EXIT.                                                               
082300*                                                                        
082400 BZ110-TRIM-STEP.                                                        
082500     CONTINUE.                                                           
082600 BZ110-EXIT.                                                             
082700     EXIT.                                                               
082800*                                                                        
082900 ZZ090-WRITE-STATISTICS.
082905     MOVE      CY-PROCESS-DD TO WS-DAYS.
082910     MOVE      CY-PROCESS-MM TO WS-MONTH.
082915     MOVE      CY-PROCESS-CC TO WS-YEAR (1:2).
082920     MOVE      CY-PROCESS-YY TO WS-YEAR (3:2).
082925     MOVE      SPACES TO WS-PRINT-LINE.
082930     MOVE      "EVAL-POST - RUN DATE" TO WS-PL-TEXT.
082935     MOVE      WS-DATE TO WS-PL-ID.
082940     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.
083000     IF        WS-TOTAL-COUNT = ZERO
083100               MOVE 1 TO WS-DENOM                                        
083200     ELSE                                                                
083300               MOVE WS-TOTAL-COUNT TO WS-DENOM                           
083400     END-IF.                                                             
083500     COMPUTE   WS-EVAL-RATE ROUNDED =                                    
083600               (WS-EVALUATED-COUNT * 100) / WS-DENOM.                    
083700     IF        WS-EVALUATED-COUNT = ZERO                                 
083800               MOVE 1 TO WS-DENOM                                        
083900     ELSE                                                                
084000               MOVE WS-EVALUATED-COUNT TO WS-DENOM                       
084100     END-IF.                                                             
084200     COMPUTE   WS-SCORE-AVERAGE ROUNDED =                                
084300               WS-SCORE-SUM / WS-DENOM.                                  
084400     MOVE      SPACES TO WS-PRINT-LINE.                                  
084500     MOVE      "EVAL-POST - APPLICANTS ON FILE" TO WS-PL-TEXT.           
084600     MOVE      WS-TOTAL-COUNT TO WS-PL-NUMBER.                           
084700     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
084800     MOVE      SPACES TO WS-PRINT-LINE.                                  
084900     MOVE      "EVAL-POST - EVALUATED" TO WS-PL-TEXT.                    
085000     MOVE      WS-EVALUATED-COUNT TO WS-PL-NUMBER.                       
085100     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
085200     MOVE      SPACES TO WS-PRINT-LINE.                                  
085300     MOVE      "EVAL-POST - EVALUATION RATE PERCENT" TO                  
085400               WS-PL-TEXT.                                               
085500     MOVE      WS-EVAL-RATE TO WS-PL-RATE.                               
085600     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
085700     MOVE      SPACES TO WS-PRINT-LINE.                                  
085800     MOVE      "EVAL-POST - AVERAGE SCORE" TO WS-PL-TEXT.                
085900     MOVE      WS-SCORE-AVERAGE TO WS-PL-RATE.                           
086000     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
086100     MOVE      SPACES TO WS-PRINT-LINE.                                  
086200     MOVE      "EVAL-POST - HIGH SCORERS (SCORE 8+)" TO                  
086300               WS-PL-TEXT.                                               
086400     MOVE      WS-HIGH-SCORER-CNT TO WS-PL-NUMBER.                       
086500     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
086600     MOVE      SPACES TO WS-PRINT-LINE.                                  
086700     MOVE      "EVAL-POST - RE-POST SKIPPED, UNCHANGED" TO               
086800               WS-PL-TEXT.                                               
086900     MOVE      WS-UNCHANGED-COUNT TO WS-PL-NUMBER.                       
087000     WRITE     AP-PRINT-RECORD FROM WS-PRINT-LINE.                       
087100     PERFORM   ZZ091-SCORE-DIST THRU ZZ091-EXIT                          
087200               VARYING WS-SC-IDX FROM 1 BY 1                             
087300               UNTIL WS-SC-IDX > 10.                                     
087400 ZZ090-EXIT.                                                             
087500     EXIT.                                                               
087600*                                                                        
087700 ZZ091-SCORE-DIST.                                                       
087800     IF        WS-SCORE-COUNT (WS-SC-IDX) > ZERO                         
087900               MOVE SPACES TO WS-PRINT-LINE                              
088000               MOVE WS-SC-IDX TO WS-SC-DISPLAY                           
088100               STRING "EVAL-POST - SCORE " DELIMITED BY SIZE             
088200                      WS-SC-DISPLAY DELIMITED BY SIZE                    
088300                      " COUNT -->" DELIMITED BY SIZE                     
088400                      INTO WS-PL-TEXT                                    
088500               MOVE WS-SCORE-COUNT (WS-SC-IDX) TO WS-PL-NUMBER           
088600               WRITE AP-PRINT-RECORD FROM WS-PRINT-LINE.                 
088700 ZZ091-EXIT.                                                             
088800     EXIT.                                                               
