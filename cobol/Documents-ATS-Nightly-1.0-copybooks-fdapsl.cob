000100*  FD FOR THE SHORTLISTED-LEADS FILE.                                    
000200*                                                                        
000300* 04/12/25 DMH - CREATED.                                                
000400*                                                                        
000500 FD  SL-LEAD-FILE                                                        
000600     LABEL RECORDS ARE STANDARD.                                         
000700 COPY "WSAPSL.COB".                                                      
