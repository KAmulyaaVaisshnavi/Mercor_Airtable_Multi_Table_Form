000100*  FD FOR THE RUN REPORT PRINT FILE.                                     
000200*                                                                        
000300* 02/12/25 DMH - CREATED.                                                
000400*                                                                        
000500 FD  AP-PRINT-FILE                                                       
000600     LABEL RECORDS ARE OMITTED.                                          
000700 01  AP-PRINT-RECORD              PIC X(132).                            
