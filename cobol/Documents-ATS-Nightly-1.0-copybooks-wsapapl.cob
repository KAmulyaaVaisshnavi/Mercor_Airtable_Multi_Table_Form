000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR APPLICANT FILE                *                 
000400*      USES AP-APPLICANT-ID AS KEY                     *                 
000500*******************************************************                  
000600* NOMINAL SIZE 47 BYTES PER SPEC LAYOUT, PADDED FOR                      
000700*   GROWTH - SEE WSAPPRO FOR THE SAME PATTERN.                           
000800*                                                                        
000900* 02/12/25 DMH - CREATED.                                                
001000* 19/12/25 DMH - ADDED AP-LAST-DECOMPRESSED-SEQ, WAS                     
001100*                MISSING FROM FIRST CUT, TICKET ATS-014.                 
001200*                                                                        
001300 01  AP-APPLICANT-RECORD.                                                
001400     03  AP-APPLICANT-ID         PIC X(10).                              
001500     03  AP-COMPRESSED-FLAG      PIC X(01).                              
001510         88  AP-IS-COMPRESSED        VALUE "Y".                          
001520         88  AP-NOT-COMPRESSED       VALUE SPACE.                        
001600*                                  'Y' = FLAT PROFILE EXISTS             
001700     03  AP-SHORTLIST-STATUS     PIC X(12).                              
001710         88  AP-IS-SHORTLISTED       VALUE "SHORTLISTED".                
001720         88  AP-IS-REJECTED          VALUE "REJECTED".                   
001730         88  AP-NOT-YET-EVALUATED    VALUE SPACES.                       
001800*                                  SPACES / 'SHORTLISTED' /              
001900*                                  'REJECTED'                            
002000     03  AP-LLM-SCORE            PIC 9(02).                              
002100*                                  0 = NOT EVALUATED, 1-10               
002200     03  AP-LLM-EVALUATED-FLAG   PIC X(01).                              
002210         88  AP-IS-EVALUATED         VALUE "Y".                          
002220         88  AP-NOT-EVALUATED        VALUE SPACE.                        
002300     03  AP-LAST-JSON-HASH       PIC 9(09).                              
002400*                                  CHECKSUM AT LAST EVAL                 
002500     03  AP-LAST-COMPRESSED-SEQ  PIC 9(06) COMP.                         
002600     03  AP-LAST-DECOMPRESSED-SEQ PIC 9(06) COMP.                        
002700     03  FILLER                  PIC X(10).                              
002800*                                  RESERVED FOR GROWTH                   
