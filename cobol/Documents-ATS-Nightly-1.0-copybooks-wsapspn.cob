000100*******************************************************                  
000200*                                                      *                 
000300*  RECORD DEFINITION FOR THE "NEW" SALARY-PREFERENCES *                  
000400*      OUTPUT FILE BUILT BY APDECMP - SEE WSAPPDN.     *                 
000500*******************************************************                  
000600*                                                                        
000700* 18/12/25 DMH - CREATED, TICKET ATS-018.                                
000800*                                                                        
000900 01  NS-SALARY-RECORD.                                                   
001000     03  NS-APPLICANT-ID         PIC X(10).                              
001100     03  NS-PREFERRED-RATE       PIC 9(05)V99 COMP-3.                    
001200     03  NS-MINIMUM-RATE         PIC 9(05)V99 COMP-3.                    
001300     03  NS-CURRENCY             PIC X(03).                              
001400     03  NS-AVAILABILITY         PIC 9(03).                              
001500     03  FILLER                  PIC X(04).                              
